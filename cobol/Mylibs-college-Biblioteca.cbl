000100******************************************************************
000200* Author: J.VICTOR
000300* Installation: BIBLIOTECA CENTRAL - CPD
000400* Date-Written: 20/11/1986
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO CPD
000700* Purpose: Programa principal do lote noturno de movimento da
000800*          Biblioteca Central - abre o turno de processamento,
000900*          aciona o MOVLIB e encerra com o carimbo de termino.
001000* Tectonics: cobc
001100******************************************************************
001200* H I S T O R I C O   D E   A L T E R A C O E S
001300*-----------------------------------------------------------------
001400* DATA       PROG     RA/CHAMADO   DESCRICAO
001500*-----------------------------------------------------------------
001600* 20/11/1986 JV       CH-0118      Versao original - menu de tela
001700*                                  com CADASTRO/MOVIMENTO/SOBRE,
001800*                                  CALL para Livros/SOCIOS e para
001900*                                  Emprestimo/Devolucao.
002000* 11/02/1990 RSA      CH-0266      Programa convertido para lote
002100*                                  noturno, a pedido da Reitoria
002200*                                  (oficio 014/90): sem tela, so
002300*                                  banner de abertura/fechamento
002400*                                  do turno e CALL unico para o
002500*                                  MOVLIB, que passou a concentrar
002600*                                  emprestimo/devolucao/multa e
002700*                                  listagens.
002800* 11/02/1990 RSA      CH-0266      Retirado CALL para Livros e
002900*                                  SOCIOS (cadastro interativo
003000*                                  descontinuado).
003100* 19/01/1999 PCA      CH-0512      AJUSTE ANO 2000 - banner do
003200*                                  turno passa a gravar o ano com
003300*                                  4 digitos.
003400* 21/03/2006 DAO      CH-0647      Banner de fechamento passa a
003500*                                  informar o nome do programa
003600*                                  processado.
003700* 09/10/2006 DAO      CH-0665      SPECIAL-NAMES trazia C01 IS
003800*                                  TOP-OF-FORM sem uso (programa
003900*                                  nao imprime, so CALL o MOVLIB)
004000*                                  - removido; banners de abertura
004100*                                  e fechamento passam a sair so
004200*                                  quando o operador liga o traco
004300*                                  (UPSI-0), no mesmo padrao do
004400*                                  MOVLIB.
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. BIBLOTE.
004800 AUTHOR. J.VICTOR.
004900 INSTALLATION. BIBLIOTECA CENTRAL - CPD.
005000 DATE-WRITTEN. 20/11/1986.
005100 DATE-COMPILED.
005200 SECURITY. CONFIDENCIAL - USO INTERNO CPD.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800* UPSI-0/TRACO-ATIVO - MESMA CHAVE LIGADA NA JCL QUE CONTROLA O
005900* BANNER DE CONSOLE DO MOVLIB - AQUI GOVERNA OS BANNERS DE
006000* ABERTURA/FECHAMENTO DE TURNO (VER 0010/0020)
006100 SPECIAL-NAMES.
006200     SWITCH 0 IS UPSI-0 TRACO-ATIVO.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*-----------------------------------------------------------------
006700* DATA DO SISTEMA NO MOMENTO DO TURNO, PARA O BANNER DE ABERTURA
006800*-----------------------------------------------------------------
006900 01  WS-DATA-SISTEMA             PIC 9(08).
007000 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
007100     05  WS-DS-ANO               PIC 9(04).                        CH-0512
007200     05  WS-DS-MES               PIC 9(02).
007300     05  WS-DS-DIA               PIC 9(02).
007400
007500*-----------------------------------------------------------------
007600* HORA DO SISTEMA, DECOMPOSTA PARA GRAVACAO NO BANNER
007700*-----------------------------------------------------------------
007800 01  WS-HORA-SISTEMA             PIC 9(08).
007900 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
008000     05  WS-HS-HORA              PIC 9(02).
008100     05  WS-HS-MINUTO            PIC 9(02).
008200     05  WS-HS-SEGUNDO           PIC 9(02).
008300     05  WS-HS-CENTESIMO         PIC 9(02).
008400
008500*-----------------------------------------------------------------
008600* LINHA DE BANNER, MONTADA COMO GRUPO DE TEXTO FIXO E CAMPOS
008700* VARIAVEIS DE DATA, PARA IMPRESSAO NO CONSOLE/LOG DE TURNO
008800*-----------------------------------------------------------------
008900 01  WS-BANNER-ABERTURA.
009000     05  WB-LITERAL-1            PIC X(20)
009100         VALUE "MOVLIB - INICIO EM ".
009200     05  WB-DIA                  PIC 9(02).
009300     05  FILLER                  PIC X(01) VALUE "/".
009400     05  WB-MES                  PIC 9(02).
009500     05  FILLER                  PIC X(01) VALUE "/".
009600     05  WB-ANO                  PIC 9(04).                        CH-0512
009700     05  FILLER                  PIC X(01) VALUE SPACE.
009800     05  WB-HORA                 PIC 9(02).
009900     05  FILLER                  PIC X(01) VALUE ":".
010000     05  WB-MINUTO               PIC 9(02).
010100     05  FILLER                  PIC X(05).
010200 01  WS-BANNER-ABERTURA-R REDEFINES WS-BANNER-ABERTURA.
010300     05  WBR-TEXTO               PIC X(41).
010400
010500 01  WS-BANNER-FECHAMENTO.                                         CH-0647
010600     05  WF-LITERAL-1            PIC X(20)
010700         VALUE "MOVLIB - TERMINO EM ".
010800     05  WF-DIA                  PIC 9(02).
010900     05  FILLER                  PIC X(01) VALUE "/".
011000     05  WF-MES                  PIC 9(02).
011100     05  FILLER                  PIC X(01) VALUE "/".
011200     05  WF-ANO                  PIC 9(04).                        CH-0512
011300     05  FILLER                  PIC X(10).
011400
011500 PROCEDURE DIVISION.
011600
011700 0000-INICIO.
011800     PERFORM 0010-ABRE-TURNO THRU 0010-FIM.
011900     CALL "MOVLIB".
012000     PERFORM 0020-FECHA-TURNO THRU 0020-FIM.
012100     STOP RUN.
012200
012300*-----------------------------------------------------------------
012400* 0010 - ABERTURA DO TURNO DE PROCESSAMENTO - GRAVA BANNER COM A
012500*         DATA/HORA DE INICIO NO CONSOLE DO OPERADOR
012600*-----------------------------------------------------------------
012700 0010-ABRE-TURNO.
012800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
012900     ACCEPT WS-HORA-SISTEMA FROM TIME.
013000     MOVE WS-DS-DIA TO WB-DIA.
013100     MOVE WS-DS-MES TO WB-MES.
013200     MOVE WS-DS-ANO TO WB-ANO.                                     CH-0512
013300     MOVE WS-HS-HORA TO WB-HORA.
013400     MOVE WS-HS-MINUTO TO WB-MINUTO.
013500* BANNER SO VAI PRO CONSOLE SE O OPERADOR LIGOU O TRACO (UPSI-0)
013600     IF TRACO-ATIVO
013700         DISPLAY WBR-TEXTO.
013800 0010-FIM.
013900     EXIT.
014000
014100*-----------------------------------------------------------------
014200* 0020 - FECHAMENTO DO TURNO DE PROCESSAMENTO - GRAVA BANNER COM
014300*         A DATA/HORA DE TERMINO NO CONSOLE DO OPERADOR
014400*-----------------------------------------------------------------
014500 0020-FECHA-TURNO.
014600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
014700     MOVE WS-DS-DIA TO WF-DIA.
014800     MOVE WS-DS-MES TO WF-MES.
014900     MOVE WS-DS-ANO TO WF-ANO.                                     CH-0512
015000     IF TRACO-ATIVO
015100         DISPLAY WS-BANNER-FECHAMENTO.                             CH-0647
015200 0020-FIM.
015300     EXIT.
