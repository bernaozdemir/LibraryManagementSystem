000100******************************************************************
000200* Author: J.VICTOR
000300* Installation: BIBLIOTECA CENTRAL - CPD
000400* Date-Written: 20/11/1986
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO CPD
000700* Purpose: Movimento de emprestimo e devolucao de acervo,
000800*          conforme normas da Biblioteca Central.
000900* Tectonics: cobc
001000******************************************************************
001100* H I S T O R I C O   D E   A L T E R A C O E S
001200*-----------------------------------------------------------------
001300* DATA       PROG     RA/CHAMADO   DESCRICAO
001400*-----------------------------------------------------------------
001500* 20/11/1986 JV       CH-0118      Versao original - emprestimo
001600*                                  de livros, leitura de BBMOVIM/
001700*                                  BBLIVROS/BBSOCIOS indexados.
001800* 12/01/1987 JV       CH-0129      Corrigida contagem de exemplares
001900*                                  emprestados por socio - estava
002000*                                  somando 1 a mais por engano.
002100* 03/04/1987 JC       CH-0144      Inclusao de tela de devolucao
002200*                                  e atualizacao de contagem de
002300*                                  livros por socio.
002400* 30/07/1987 JC       CH-0151      Campo de telefone do socio
002500*                                  ampliado de 10 para 15 posicoes
002600*                                  a pedido da secretaria.
002700* 17/09/1988 JV       CH-0201      Ajuste de carencia por tipo de
002800*                                  socio (aluno x professor).
002900* 06/02/1989 JV       CH-0210      Corrigido erro de leitura em
003000*                                  BBSOCIOS quando o campo de
003100*                                  telefone vinha em branco - o
003200*                                  programa abortava com erro
003300*                                  de conversao numerica.
003400* 04/05/1989 JV       CH-0230      Inclusao do tipo VISITANTE no
003500*                                  cadastro de socios (antes so
003600*                                  aluno e professor).
003700* 11/02/1990 RSA      CH-0266      Programa rebatizado EMPRESTIMO,
003800*                                  passa a concentrar emprestimo,
003900*                                  devolucao, pagamento de multa
004000*                                  e listagens de socios e itens,
004100*                                  a pedido da Reitoria (oficio
004200*                                  014/90), para reduzir o numero
004300*                                  de programas de movimento.
004400* 11/02/1990 RSA      CH-0266      Validacao de socio e item
004500*                                  bloqueada por codigo zero ou
004600*                                  negativo passou a ser feita
004700*                                  antes da busca nas tabelas,
004800*                                  nao depois.
004900* 11/02/1990 RSA      CH-0266      Carga dos mestres passa a ser
005000*                                  sequencial (USRMAST/ITEMAST),
005100*                                  acervo deixou de ser indexado.
005200* 11/02/1990 RSA      CH-0266      Comando de movimento passa a
005300*                                  vir de arquivo sequencial
005400*                                  (CMDFILE) no lugar de tela.
005500* 15/02/1990 RSA      CH-0267      Ajuste de layout da linha de
005600*                                  USRMAST apos reclamacao do CPD
005700*                                  sobre posicao de campo errada.
005800* 14/06/1991 MTC      CH-0309      Inclusao de item tipo revista
005900*                                  e DVD no acervo (antes so
006000*                                  livro).
006100* 02/07/1991 MTC      CH-0311      Campo TIPO-EMPRESTIMO incluido
006200*                                  no acervo (curto/longo prazo),
006300*                                  ainda nao usado no calculo de
006400*                                  multa - so gravado para uso
006500*                                  futuro.
006600* 14/06/1991 MTC      CH-0309      Tabela de carencia e limite de
006700*                                  emprestimo por tipo de socio
006800*                                  passou a ser tabela fixa
006900*                                  (redefines), nao mais IFs
007000*                                  soltos.
007100* 30/11/1991 MTC      CH-0318      Inclusao das tabelas TAB-LIMITE
007200*                                  e TAB-CARENCIA indexadas por
007300*                                  IX-TIPO (1=aluno, 2=professor,
007400*                                  3=visitante), usadas a partir
007500*                                  daqui em 3010-VERIFICA-LIMITE.
007600* 09/12/1992 RSA      CH-0340      Revisao de nomes de campo da
007700*                                  TAB-SOCIOS e TAB-ITENS para
007800*                                  o padrao de prefixo do CPD
007900*                                  (TS-/TI-).
008000* 02/03/1993 RSA      CH-0355      Bloqueio de socio por multa
008100*                                  (>= 6 e nao pago) passou a
008200*                                  grafar na linha de movimento.
008300* 14/05/1993 RSA      CH-0358      Ajuste na mensagem de bloqueio
008400*                                  por multa, que nao mostrava o
008500*                                  valor da multa em aberto.
008600* 20/09/1993 RSA      CH-0361      Inclusao da rotina de pagamento
008700*                                  de multa (comando PAY), antes
008800*                                  so existia ajuste manual direto
008900*                                  no cadastro pela tela descon-
009000*                                  tinuada.
009100* 08/11/1994 MTC      CH-0390      Revisao geral de colunas do
009200*                                  relatorio RELATRIO.
009300* 03/03/1995 MTC      CH-0401      Listagem de itens (displayItems)
009400*                                  passa a mostrar o nome de quem
009500*                                  esta com o item, nao so o
009600*                                  codigo do socio.
009700* 17/07/1996 PCA      CH-0433      Pequeno ajuste na rotina de
009800*                                  calculo de dias corridos, para
009900*                                  cobrir o caso de emprestimo e
010000*                                  devolucao no mesmo mes.
010100* 09/12/1997 PCA      CH-0455      Correcao no calculo de dias
010200*                                  corridos quando emprestimo e
010300*                                  devolucao caem em anos
010400*                                  diferentes (virada de ano).
010500* 19/01/1999 PCA      CH-0512      AJUSTE ANO 2000 - datas do
010600*                                  acervo e do movimento passam a
010700*                                  guardar ano com 4 digitos
010800*                                  (CCYYMMDD); rotina de calculo
010900*                                  de dias corridos revista para
011000*                                  nao estourar a virada do
011100*                                  seculo.
011200* 22/06/1999 PCA      CH-0518      Teste de regressao pos-AJUSTE
011300*                                  ANO 2000 - sem ocorrencias na
011400*                                  virada do seculo; nenhuma linha
011500*                                  de codigo alterada.
011600* 14/03/2001 DAO      CH-0578      Revisao do limite de emprestimo
011700*                                  por tipo de socio, a pedido da
011800*                                  Biblioteca Central (visitante
011900*                                  passa de 2 para 1 item).
012000* 20/08/2001 DAO      CH-0583      Pequeno ajuste na rotina de
012100*                                  ordenacao (bolha) de socios -
012200*                                  nao estava trocando o ultimo
012300*                                  par de elementos da tabela.
012400* 05/08/2002 DAO      CH-0601      Pequenos ajustes de redacao nas
012500*                                  mensagens do relatorio, sem
012600*                                  mudanca de regra.
012700* 11/03/2003 DAO      CH-0609      Inclusao de contador de itens
012800*                                  emprestados no rodape da
012900*                                  listagem de acervo, a pedido
013000*                                  da Biblioteca Central para
013100*                                  o relatorio mensal de uso.
013200* 17/06/2003 DAO      CH-0612      Revisao do texto da mensagem
013300*                                  de comando desconhecido, que
013400*                                  nao identificava qual era o
013500*                                  verbo invalido no CMDFILE.
013600* 19/11/2003 DAO      CH-0615      Inclusao de mensagem de erro
013700*                                  de abertura de USRMAST/ITEMAST
013800*                                  no relatorio - antes o programa
013900*                                  simplesmente nao carregava nada
014000*                                  sem aviso nenhum no RELATRIO.
014100* 02/02/2004 DAO      CH-0622      Revisao do texto das mensagens
014200*                                  de socio/item nao encontrado,
014300*                                  que estavam identicas e
014400*                                  confundiam o operador na
014500*                                  conferencia do relatorio.
014600* 05/05/2004 DAO      CH-0629      Ajuste de coluna da ficha de
014700*                                  socio do tipo aluno (serie
014800*                                  estava desalinhada).
014900* 30/11/2005 DAO      CH-0641      Ajuste na ordenacao (bolha)
015000*                                  de acervo para usar o mesmo
015100*                                  criterio de desempate da
015200*                                  ordenacao de socios (CH-0583).
015300* 21/03/2006 DAO      CH-0647      Saida de listagem de socios e
015400*                                  itens passa a ordenar por
015500*                                  codigo antes de imprimir.
015600* 30/05/2006 DAO      CH-0651      Listagem de acervo tambem
015700*                                  ordenada por codigo, no mesmo
015800*                                  padrao aplicado a de socios.
015900* 14/09/2006 DAO      CH-0655      Mensagem de comando invalido
016000*                                  estava cortando a linha do
016100*                                  CMDFILE em 40 posicoes (usava
016200*                                  a area de truncamento de nome/
016300*                                  titulo); passou a calcular o
016400*                                  tamanho util direto sobre as
016500*                                  79 posicoes da linha de
016600*                                  comando.
016700* 02/10/2006 DAO      CH-0661      Socio bloqueado por multa
016800*                                  (>= 6, nao pago) passa a ser
016900*                                  sinalizado em TS-BLOQUEADO-
017000*                                  FLAG da TAB-SOCIOS (antes so
017100*                                  gravava a linha no relatorio,
017200*                                  sem guardar o estado); flag e
017300*                                  desligado quando a multa e
017400*                                  paga em 3200-PAGA-MULTA.
017500* 02/10/2006 DAO      CH-0661      Inclusao de validacao de tipo
017600*                                  de socio/item na carga dos
017700*                                  mestres (CLASS TIPO-SOCIO-
017800*                                  VALIDO/TIPO-ITEM-VALIDO) -
017900*                                  registro com tipo fora da
018000*                                  faixa esperada grava aviso no
018100*                                  RELATRIO e continua a carga.
018200******************************************************************
018300 IDENTIFICATION DIVISION.
018400 PROGRAM-ID. MOVLIB.
018500 AUTHOR. J.VICTOR.
018600 INSTALLATION. BIBLIOTECA CENTRAL - CPD.
018700 DATE-WRITTEN. 20/11/1986.
018800 DATE-COMPILED.
018900 SECURITY. CONFIDENCIAL - USO INTERNO CPD.
019000
019100 ENVIRONMENT DIVISION.
019200 CONFIGURATION SECTION.
019300 SOURCE-COMPUTER. IBM-370.
019400 OBJECT-COMPUTER. IBM-370.
019500* C01 - SALTO DE FORMULARIO DA IMPRESSORA, USADO NO TOPO DE CADA
019600* PAGINA DO RELATRIO DE MOVIMENTO (VER 0000-INICIO)
019700* TIPO-SOCIO-VALIDO/TIPO-ITEM-VALIDO - FAIXA VALIDA DE CODIGO DE
019800* TIPO NA CARGA DOS MESTRES (CH-0661) - VER 1020/1120
019900* UPSI-0/TRACO-ATIVO - CHAVE LIGADA NA JCL PARA O PROGRAMA
020000* AVISAR NO CONSOLE O INICIO DO PROCESSAMENTO (VER 0000-INICIO)
020100 SPECIAL-NAMES.
020200     C01 IS TOP-OF-FORM
020300     CLASS TIPO-SOCIO-VALIDO   IS "S" "A" "G"
020400     CLASS TIPO-ITEM-VALIDO    IS "B" "M" "D"
020500     SWITCH 0 IS UPSI-0 TRACO-ATIVO.
020600
020700*-----------------------------------------------------------------
020800* OS NOMES ASSIGN CORRESPONDEM AOS DD-NAMES DA JCL DE PRODUCAO
020900* (USRMAST/ITEMAST/CMDFILE/RELATRIO) - SEM CAMINHO FISICO AQUI,
021000* A LOCALIZACAO DO ARQUIVO E RESOLVIDA PELO JCL DO TURNO NOTURNO
021100*-----------------------------------------------------------------
021200 INPUT-OUTPUT SECTION.
021300 FILE-CONTROL.
021400     SELECT USRMAST ASSIGN TO "USRMAST"
021500         ORGANIZATION IS LINE SEQUENTIAL
021600         FILE STATUS IS WS-ARQST-USR.
021700
021800     SELECT ITEMAST ASSIGN TO "ITEMAST"
021900         ORGANIZATION IS LINE SEQUENTIAL
022000         FILE STATUS IS WS-ARQST-ITM.
022100
022200     SELECT CMDFILE ASSIGN TO "CMDFILE"
022300         ORGANIZATION IS LINE SEQUENTIAL
022400         FILE STATUS IS WS-ARQST-CMD.
022500
022600     SELECT RELATRIO ASSIGN TO "RELATRIO"
022700         ORGANIZATION IS LINE SEQUENTIAL
022800         FILE STATUS IS WS-ARQST-REL.
022900
023000 DATA DIVISION.
023100 FILE SECTION.
023200*-----------------------------------------------------------------
023300* MESTRE DE SOCIOS - uma linha por socio, campos separados por
023400* virgula, quantidade de campos variavel por TIPO-SOCIO.
023500*-----------------------------------------------------------------
023600 FD  USRMAST
023700     LABEL RECORD STANDARD.
023800 01  USR-LINHA.
023900     05  USR-LINHA-TEXTO         PIC X(119).
024000     05  FILLER                  PIC X(01).
024100
024200*-----------------------------------------------------------------
024300* MESTRE DE ACERVO - uma linha por item, campos separados por
024400* virgula, quantidade de campos variavel por TIPO-ITEM.
024500*-----------------------------------------------------------------
024600 FD  ITEMAST
024700     LABEL RECORD STANDARD.
024800 01  ITM-LINHA.
024900     05  ITM-LINHA-TEXTO         PIC X(119).
025000     05  FILLER                  PIC X(01).
025100
025200*-----------------------------------------------------------------
025300* ARQUIVO DE MOVIMENTO DO DIA - um comando por linha.
025400*-----------------------------------------------------------------
025500 FD  CMDFILE
025600     LABEL RECORD STANDARD.
025700 01  CMD-LINHA.
025800     05  CMD-LINHA-TEXTO         PIC X(79).
025900     05  FILLER                  PIC X(01).
026000
026100*-----------------------------------------------------------------
026200* RELATORIO DE MOVIMENTO - uma linha de texto por ocorrencia.
026300*-----------------------------------------------------------------
026400 FD  RELATRIO
026500     LABEL RECORD STANDARD.
026600 01  REL-LINHA.
026700     05  REL-LINHA-TEXTO         PIC X(131).
026800     05  FILLER                  PIC X(01).
026900
027000*-----------------------------------------------------------------
027100* DUAS TABELAS EM MEMORIA (TAB-SOCIOS, TAB-ITENS) CONCENTRAM TODO
027200* O MOVIMENTO DO DIA - OS MESTRES SAO CARREGADOS NA SECAO 1000/
027300* 1100 E REGRAVADOS LOGICAMENTE EM MEMORIA; NAO HA REGRAVACAO
027400* DOS ARQUIVOS USRMAST/ITEMAST NO FIM DO TURNO (SAIDA E SO O
027500* RELATRIO DE MOVIMENTO)
027600*-----------------------------------------------------------------
027700 WORKING-STORAGE SECTION.
027800*-----------------------------------------------------------------
027900* ITENS AVULSOS (77) - SUBSCRITOS DE RESULTADO DE BUSCA E AREA DE
028000* TRABALHO QUE NAO PERTENCEM A NENHUM GRUPO DE CAMPOS RELACIONADOS
028100*-----------------------------------------------------------------
028200 77  W-ID-PROCURADO              PIC X(10).
028300 77  IX-SOC-ACHADO               PIC 9(04)  COMP.
028400 77  IX-ITM-ACHADO               PIC 9(04)  COMP.
028500 77  WS-TAM-UTIL                 PIC 9(02)  COMP.
028600 77  WS-TAM-1                    PIC 9(02)  COMP.
028700 77  WS-TAM-2                    PIC 9(02)  COMP.
028800 77  WS-TAM-3                    PIC 9(02)  COMP.
028900 77  WS-TAM-4                    PIC 9(02)  COMP.
029000 77  WS-TAM-UTIL-CMD             PIC 9(02)  COMP.            CH-0655
029100*
029200*-----------------------------------------------------------------
029300* NOMES DOS ARQUIVOS PARA MENSAGEM DE ERRO DE ABERTURA
029400*-----------------------------------------------------------------
029500 01  NOMES-ARQUIVOS.
029600     05  WS-NOME-ARQ-USR         PIC X(20) VALUE "USRMAST".
029700     05  WS-NOME-ARQ-ITM         PIC X(20) VALUE "ITEMAST".
029800     05  FILLER                  PIC X(10).
029900
030000*-----------------------------------------------------------------
030100* INDICADORES DE FIM DE ARQUIVO E STATUS DE E/S
030200*-----------------------------------------------------------------
030300 01  WS-CONTROLE-ARQUIVOS.
030400     05  WS-ARQST-USR            PIC X(02).
030500     05  WS-ARQST-ITM            PIC X(02).
030600     05  WS-ARQST-CMD            PIC X(02).
030700     05  WS-ARQST-REL            PIC X(02).
030800     05  WS-FIM-USR              PIC X(01).
030900         88  FIM-SOCIOS              VALUE "Y".
031000     05  WS-FIM-ITM              PIC X(01).
031100         88  FIM-ITENS               VALUE "Y".
031200     05  WS-FIM-CMD              PIC X(01).
031300         88  FIM-COMANDOS            VALUE "Y".
031400     05  FILLER                  PIC X(10).
031500
031600*-----------------------------------------------------------------
031700* CONTADORES, SUBSCRITOS E ACUMULADORES DE TRABALHO - COMP
031800*-----------------------------------------------------------------
031900 01  WS-CONTADORES.
032000     05  WS-QTD-SOCIOS           PIC 9(04)  COMP.
032100     05  WS-QTD-ITENS            PIC 9(04)  COMP.
032200     05  IX-SOC                  PIC 9(04)  COMP.
032300     05  IX-ITM                  PIC 9(04)  COMP.
032400     05  IX-TIPO                 PIC 9(01)  COMP.
032500     05  WS-QTD-EMPRESTADOS      PIC 9(02)  COMP.
032600     05  WS-DIAS-DIFERENCA       PIC S9(08) COMP.
032700     05  WS-DIA-ABSOLUTO         PIC S9(08) COMP.
032800     05  WS-DIA-ABS-TRANSACAO    PIC S9(08) COMP.
032900     05  WS-ANO-CALC             PIC S9(08) COMP.
033000     05  WS-ANOS-BISSEXTOS       PIC S9(08) COMP.
033100     05  WS-QUOCIENTE            PIC S9(08) COMP.
033200     05  WS-RESTO-04             PIC S9(08) COMP.
033300     05  WS-RESTO-100            PIC S9(08) COMP.
033400     05  WS-RESTO-400            PIC S9(08) COMP.
033500     05  WS-POS-INICIO           PIC 9(02)  COMP.
033600     05  FILLER                  PIC X(10).
033700
033800*-----------------------------------------------------------------
033900* TABELA DE CARENCIA (DIAS) E LIMITE DE EMPRESTIMO POR TIPO,
034000* MONTADA COMO FILLER REDEFINIDO, NO MESMO ESTILO DE TABELA-MESES
034100*-----------------------------------------------------------------
034200 01  CARENCIAS-FIXAS.
034300*           IX-TIPO 1 = ALUNO: 30 DIAS DE CARENCIA
034400     05  FILLER                  PIC 9(02) VALUE 30.
034500*           IX-TIPO 2 = PROFESSOR: 15 DIAS DE CARENCIA
034600     05  FILLER                  PIC 9(02) VALUE 15.
034700*           IX-TIPO 3 = VISITANTE: 07 DIAS DE CARENCIA
034800     05  FILLER                  PIC 9(02) VALUE 07.
034900 01  TAB-CARENCIA REDEFINES CARENCIAS-FIXAS.
035000     05  CARENCIA-DIAS           PIC 9(02) OCCURS 3 TIMES.
035100
035200* IX-TIPO 1=ALUNO/2=PROFESSOR/3=VISITANTE, VISITANTE REVISTO DE
035300* 2 PARA 1 ITEM EM CH-0578 A PEDIDO DA BIBLIOTECA CENTRAL
035400 01  LIMITES-FIXOS.
035500     05  FILLER                  PIC 9(02) VALUE 05.
035600     05  FILLER                  PIC 9(02) VALUE 03.
035700     05  FILLER                  PIC 9(02) VALUE 01.
035800 01  TAB-LIMITE REDEFINES LIMITES-FIXOS.
035900     05  LIMITE-EMPRESTIMO       PIC 9(02) OCCURS 3 TIMES.
036000
036100*-----------------------------------------------------------------
036200* TABELA DE DIAS ACUMULADOS POR MES (ANO NAO BISSEXTO), USADA NO
036300* CALCULO DE DIAS CORRIDOS PARA A CARENCIA DE DEVOLUCAO
036400*-----------------------------------------------------------------
036500 01  DIAS-ACUM-FIXOS.
036600     05  FILLER                  PIC 9(03) VALUE 000.
036700     05  FILLER                  PIC 9(03) VALUE 031.
036800     05  FILLER                  PIC 9(03) VALUE 059.
036900     05  FILLER                  PIC 9(03) VALUE 090.
037000     05  FILLER                  PIC 9(03) VALUE 120.
037100     05  FILLER                  PIC 9(03) VALUE 151.
037200     05  FILLER                  PIC 9(03) VALUE 181.
037300     05  FILLER                  PIC 9(03) VALUE 212.
037400     05  FILLER                  PIC 9(03) VALUE 243.
037500     05  FILLER                  PIC 9(03) VALUE 273.
037600     05  FILLER                  PIC 9(03) VALUE 304.
037700     05  FILLER                  PIC 9(03) VALUE 334.
037800 01  TAB-DIAS-ACUM REDEFINES DIAS-ACUM-FIXOS.
037900     05  DIAS-ACUM-MES           PIC 9(03) OCCURS 12 TIMES.
038000
038100*-----------------------------------------------------------------
038200* TABELA DE SOCIOS EM MEMORIA
038300*-----------------------------------------------------------------
038400* MESTRE DE SOCIOS EM MEMORIA, CARREGADO POR 1000-CARREGA-SOCIOS
038500* A PARTIR DE USRMAST - UMA ENTRADA POR SOCIO, NA ORDEM DE LEITURA
038600* DO MESTRE (DEPOIS ORDENADO POR CODIGO EM 4010 PARA A LISTAGEM)
038700 01  TAB-SOCIOS.
038800     05  TS-ENTRADA OCCURS 200 TIMES.
038900*           S=ALUNO / A=PROFESSOR(DOCENTE) / G=VISITANTE - VALIDADO
039000*           NA CARGA CONTRA CLASS TIPO-SOCIO-VALIDO (CH-0661)
039100         10  TS-TIPO             PIC X(01).
039200         10  TS-NOME             PIC X(30).
039300*           CODIGO DO SOCIO - CHAVE DE BUSCA EM 5000-PROCURA-SOCIO
039400         10  TS-ID               PIC X(10).
039500*           AMPLIADO DE 10 P/ 15 POSICOES EM CH-0151
039600         10  TS-FONE             PIC X(15).
039700*           SO PREENCHIDO P/ TIPO A (PROFESSOR) - VER 1022
039800         10  TS-DEPARTAMENTO     PIC X(20).
039900*           SO PREENCHIDO P/ TIPO G (VISITANTE) - VER 1023
040000         10  TS-FACULDADE        PIC X(20).
040100*           SO PREENCHIDO P/ TIPO S (ALUNO) - VER 1021
040200         10  TS-SERIE            PIC 9(02).
040300*           SO PREENCHIDO P/ TIPO A (PROFESSOR) - VER 1022
040400         10  TS-TITULO           PIC X(15).
040500*           SO PREENCHIDO P/ TIPO G (VISITANTE) - VER 1023
040600         10  TS-OCUPACAO         PIC X(20).
040700*           SALDO DE MULTA EM ABERTO, $2 POR ITEM ATRASADO -
040800*           VER 3020-CALCULA-MULTA-NOVA E 3200-PAGA-MULTA
040900         10  TS-MULTA            PIC S9(05).
041000         10  TS-PAGOU-FLAG       PIC X(01).
041100             88  TS-JA-PAGOU         VALUE "Y".
041200*           CH-0661 - LIGADO QUANDO TS-MULTA ATINGE 6 OU MAIS
041300*           (3000), DESLIGADO QUANDO A MULTA E PAGA (3200)
041400         10  TS-BLOQUEADO-FLAG   PIC X(01).
041500             88  TS-BLOQUEADO        VALUE "Y".
041600         10  FILLER              PIC X(09).
041700
041800*-----------------------------------------------------------------
041900* TABELA DE ACERVO EM MEMORIA
042000*-----------------------------------------------------------------
042100* MESTRE DE ACERVO EM MEMORIA, CARREGADO POR 1100-CARREGA-ITENS
042200* A PARTIR DE ITEMAST - UMA ENTRADA POR ITEM DO ACERVO
042300 01  TAB-ITENS.
042400     05  TI-ENTRADA OCCURS 500 TIMES.
042500*           B=LIVRO / M=REVISTA / D=DVD - VALIDADO NA CARGA
042600*           CONTRA CLASS TIPO-ITEM-VALIDO (CH-0661, CH-0309)
042700         10  TI-TIPO             PIC X(01).
042800*           CODIGO DO ITEM - CHAVE DE BUSCA EM 5100-PROCURA-ITEM
042900         10  TI-ID               PIC X(10).
043000         10  TI-TITULO           PIC X(40).
043100         10  TI-AUTOR            PIC X(30).
043200*           SO PREENCHIDO P/ TIPO B (LIVRO) - VER 1121
043300         10  TI-GENERO           PIC X(20).
043400*           CURTO/LONGO PRAZO - GRAVADO DESDE CH-0311, AINDA SEM
043500*           USO NO CALCULO DE MULTA (RESERVADO PARA USO FUTURO)
043600         10  TI-TIPO-EMPRESTIMO  PIC X(15).
043700*           SO PREENCHIDO P/ TIPO D (DVD) - DURACAO EM MINUTOS
043800         10  TI-DURACAO          PIC 9(04).
043900         10  TI-EMPRESTADO-FLAG  PIC X(01).
044000             88  TI-NA-RUA           VALUE "Y".
044100             88  TI-DISPONIVEL       VALUE "N".
044200*           CCYYMMDD DESDE O AJUSTE ANO 2000 (CH-0512)
044300         10  TI-DATA-EMPRESTIMO  PIC 9(08).
044400         10  TI-DATA-EMPR-R REDEFINES TI-DATA-EMPRESTIMO.
044500             15  TI-DATA-ANO     PIC 9(04).
044600             15  TI-DATA-MES     PIC 9(02).
044700             15  TI-DATA-DIA     PIC 9(02).
044800*           CODIGO DO SOCIO QUE ESTA COM O ITEM, EM BRANCO
044900*           QUANDO TI-DISPONIVEL - VER 3100-DEVOLVE-ITEM
045000         10  TI-EMPRESTADO-POR   PIC X(10).
045100         10  FILLER              PIC X(10).
045200
045300*-----------------------------------------------------------------
045400* AREA DE TROCA PARA ORDENACAO (BOLHA) DE SOCIOS E ITENS
045500*-----------------------------------------------------------------
045600 01  W-TROCA-SOCIO.
045700     05  WT-TIPO                 PIC X(01).
045800     05  WT-NOME                 PIC X(30).
045900     05  WT-ID                   PIC X(10).
046000     05  WT-FONE                 PIC X(15).
046100     05  WT-DEPARTAMENTO         PIC X(20).
046200     05  WT-FACULDADE            PIC X(20).
046300     05  WT-SERIE                PIC 9(02).
046400     05  WT-TITULO               PIC X(15).
046500     05  WT-OCUPACAO             PIC X(20).
046600     05  WT-MULTA                PIC S9(05).
046700     05  WT-PAGOU-FLAG           PIC X(01).
046800     05  FILLER                  PIC X(10).
046900
047000 01  W-TROCA-ITEM.
047100     05  WT-I-TIPO               PIC X(01).
047200     05  WT-I-ID                 PIC X(10).
047300     05  WT-I-TITULO             PIC X(40).
047400     05  WT-I-AUTOR              PIC X(30).
047500     05  WT-I-GENERO             PIC X(20).
047600     05  WT-I-TIPO-EMPRESTIMO    PIC X(15).
047700     05  WT-I-DURACAO            PIC 9(04).
047800     05  WT-I-EMPRESTADO-FLAG    PIC X(01).
047900     05  WT-I-DATA-EMPRESTIMO    PIC 9(08).
048000     05  WT-I-EMPRESTADO-POR     PIC X(10).
048100     05  FILLER                  PIC X(10).
048200
048300*-----------------------------------------------------------------
048400* QUEBRA DE LINHA DE ENTRADA EM CAMPOS SEPARADOS POR VIRGULA
048500*-----------------------------------------------------------------
048600 01  W-CAMPOS-LINHA.
048700     05  W-CAMPO OCCURS 7 TIMES  PIC X(40).
048800     05  FILLER                  PIC X(10).
048900
049000*-----------------------------------------------------------------
049100* COMANDO DO DIA, JA QUEBRADO EM VERBO E ARGUMENTOS
049200*-----------------------------------------------------------------
049300 01  W-COMANDO.
049400     05  W-CMD-VERBO             PIC X(12).
049500     05  W-CMD-ARG1              PIC X(10).
049600     05  W-CMD-ARG2              PIC X(10).
049700     05  W-CMD-ARG3              PIC X(10).
049800     05  FILLER                  PIC X(10).
049900
050000*-----------------------------------------------------------------
050100* DATA DA TRANSACAO (DD/MM/AAAA DIGITADA NO COMANDO)
050200*-----------------------------------------------------------------
050300 01  W-DATA-TRANSACAO-TXT        PIC X(10).
050400 01  W-DATA-TRANSACAO-R REDEFINES W-DATA-TRANSACAO-TXT.
050500     05  WD-DIA                  PIC X(02).
050600     05  FILLER                  PIC X(01).
050700     05  WD-MES                  PIC X(02).
050800     05  FILLER                  PIC X(01).
050900     05  WD-ANO                  PIC X(04).
051000 01  W-DATA-TRANSACAO-NUM        PIC 9(08).
051100
051200*-----------------------------------------------------------------
051300* AREA GENERICA DE DATA (ANO/MES/DIA) PARA O CALCULO DE DIAS
051400*-----------------------------------------------------------------
051500 01  W-DATA-CALC.
051600     05  W-DC-ANO                PIC 9(04).
051700     05  W-DC-MES                PIC 9(02).
051800     05  W-DC-DIA                PIC 9(02).
051900     05  FILLER                  PIC X(10).
052000
052100*-----------------------------------------------------------------
052200* AREA DE CONVERSAO DE TEXTO PARA NUMERICO (SERIE / DURACAO)
052300*-----------------------------------------------------------------
052400 01  W-CONVERSAO-NUMERICA.
052500     05  W-CONV-ENTRADA          PIC X(10) JUSTIFIED RIGHT.
052600     05  W-CONV-SAIDA            PIC 9(10).
052700     05  FILLER                  PIC X(10).
052800
052900*-----------------------------------------------------------------
053000* RESULTADO DE BUSCA DE SOCIO E ITEM (W-ID-PROCURADO E AVULSO,
053100* DECLARADO COMO 77 NO TOPO DA WORKING-STORAGE SECTION)
053200*-----------------------------------------------------------------
053300 01  W-RESULTADO-BUSCA.
053400     05  W-ACHOU-SOCIO           PIC X(01).
053500         88  SOCIO-ENCONTRADO        VALUE "Y".
053600     05  W-ACHOU-ITEM            PIC X(01).
053700         88  ITEM-ENCONTRADO         VALUE "Y".
053800     05  FILLER                  PIC X(05).
053900
054000*-----------------------------------------------------------------
054100* FLAG DE LIMITE DE EMPRESTIMO E MULTAS DE TRABALHO DA TRANSACAO
054200*-----------------------------------------------------------------
054300 01  W-FLAGS-TRANSACAO.
054400     05  W-FLAG-LIMITE           PIC X(01).
054500         88  PODE-EMPRESTAR          VALUE "Y".
054600         88  NAO-PODE-EMPRESTAR      VALUE "N".
054700     05  WS-MULTA-NOVA           PIC S9(05).
054800     05  WS-MULTA-TOTAL          PIC S9(05).
054900     05  FILLER                  PIC X(05).
055000
055100*-----------------------------------------------------------------
055200* EDICAO DE VALORES NUMERICOS PARA IMPRESSAO (SEM ZEROS A ESQ.)
055300*-----------------------------------------------------------------
055400 01  W-AREA-EDICAO.
055500     05  W-EDITADO               PIC Z(4)9.
055600     05  FILLER                  PIC X(05).
055700
055800*-----------------------------------------------------------------
055900* AREA GENERICA PARA CALCULO DE TAMANHO UTIL DE CAMPO ALFA
056000*-----------------------------------------------------------------
056100 01  W-AREA-TRIM.
056200     05  W-SCRATCH-TRIM          PIC X(40).
056300     05  FILLER                  PIC X(10).
056400
056500*-----------------------------------------------------------------
056600* LINHA DE SAIDA MONTADA PARA O RELATORIO
056700*-----------------------------------------------------------------
056800 01  W-AREA-LINHA-SAIDA.
056900     05  W-LINHA-SAIDA           PIC X(131).
057000     05  FILLER                  PIC X(01).
057100
057200 PROCEDURE DIVISION.
057300
057400 0000-INICIO.
057500* TRACO-ATIVO (UPSI-0 LIGADO NA JCL) GRAVA NO CONSOLE O INICIO
057600* DO PROCESSAMENTO, PARA ACOMPANHAMENTO DO OPERADOR
057700     IF TRACO-ATIVO
057800         DISPLAY "MOVLIB - INICIO DE PROCESSAMENTO".
057900     OPEN OUTPUT RELATRIO.
058000* CARGA DOS DOIS MESTRES EM MEMORIA (TAB-SOCIOS/TAB-ITENS),
058100* SEGUIDA DO PROCESSAMENTO DOS COMANDOS DO DIA
058200     PERFORM 1000-CARREGA-SOCIOS THRU 1000-FIM.
058300     PERFORM 1100-CARREGA-ITENS THRU 1100-FIM.
058400     PERFORM 2000-PROCESSA-COMANDOS THRU 2000-FIM.
058500     CLOSE RELATRIO.
058600     GOBACK.
058700
058800*-----------------------------------------------------------------
058900* 1000 A 1123 - CARGA DOS MESTRES EM MEMORIA (UMA SO VEZ, NO
059000* INICIO DO TURNO) - 1000/1100 LEEM USRMAST/ITEMAST LINHA A
059100* LINHA E CHAMAM 1020/1120 PARA QUEBRAR OS CAMPOS SEPARADOS POR
059200* VIRGULA E MONTAR TAB-SOCIOS/TAB-ITENS; 1021-1023/1121-1123
059300* TRATAM OS CAMPOS QUE VARIAM POR TIPO DE SOCIO/ITEM
059400*-----------------------------------------------------------------
059500* 1000 - CARGA DO MESTRE DE SOCIOS
059600*-----------------------------------------------------------------
059700 1000-CARREGA-SOCIOS.
059800     MOVE "N" TO WS-FIM-USR.
059900     MOVE ZERO TO WS-QTD-SOCIOS.
060000     OPEN INPUT USRMAST.
060100* ARQUIVO DE SOCIOS NAO ABRIU - GRAVA O ERRO E SAI SEM LER
060200* NADA (TAB-SOCIOS FICA VAZIA, WS-QTD-SOCIOS = ZERO)
060300     IF WS-ARQST-USR NOT = "00"
060400         MOVE SPACES TO W-LINHA-SAIDA
060500         STRING "Error reading users file: "  DELIMITED BY SIZE
060600                WS-NOME-ARQ-USR                DELIMITED BY SPACE
060700             INTO W-LINHA-SAIDA
060800         WRITE REL-LINHA FROM W-LINHA-SAIDA
060900         GO TO 1000-FIM.
061000* LE O PRIMEIRO REGISTRO ANTES DO LACO, NO PADRAO DE LEITURA
061100* ANTECIPADA (READ-AHEAD) USADO EM TODO O PROGRAMA
061200     PERFORM 1010-LE-SOCIO THRU 1010-FIM.
061300     PERFORM 1020-MONTA-SOCIO THRU 1020-FIM
061400         UNTIL FIM-SOCIOS.
061500     CLOSE USRMAST.
061600 1000-FIM.
061700     EXIT.
061800
061900* 1010 - LE UM REGISTRO DE USRMAST; FIM DE ARQUIVO LIGA O FLAG
062000*        WS-FIM-USR, TESTADO PELO PERFORM ... UNTIL DE 1000
062100 1010-LE-SOCIO.
062200     READ USRMAST AT END MOVE "Y" TO WS-FIM-USR.
062300 1010-FIM.
062400     EXIT.
062500
062600* 1020 - QUEBRA A LINHA DE USRMAST (CAMPOS SEPARADOS POR VIRGULA)
062700*        E MONTA UMA ENTRADA DE TAB-SOCIOS; O TIPO DE SOCIO
062800*        (S/A/G) DESPACHA PARA A ROTINA ESPECIFICA DE CAMPOS
062900*        VARIAVEIS (1021/1022/1023) ANTES DE ZERAR MULTA E FLAGS
063000 1020-MONTA-SOCIO.
063100     ADD 1 TO WS-QTD-SOCIOS.
063200     INITIALIZE W-CAMPOS-LINHA.
063300     UNSTRING USR-LINHA-TEXTO DELIMITED BY ","
063400         INTO W-CAMPO(1) W-CAMPO(2) W-CAMPO(3) W-CAMPO(4)
063500              W-CAMPO(5) W-CAMPO(6) W-CAMPO(7).
063600     MOVE W-CAMPO(1) TO TS-TIPO(WS-QTD-SOCIOS).
063700     IF TS-TIPO(WS-QTD-SOCIOS) IS NOT TIPO-SOCIO-VALIDO
063800         MOVE SPACES TO W-LINHA-SAIDA
063900         STRING "Warning: invalid member type in USRMAST for "
064000                                              DELIMITED BY SIZE
064100                W-CAMPO(3)                    DELIMITED BY SPACE
064200             INTO W-LINHA-SAIDA
064300         WRITE REL-LINHA FROM W-LINHA-SAIDA.
064400     MOVE W-CAMPO(2) TO TS-NOME(WS-QTD-SOCIOS).
064500     MOVE W-CAMPO(3) TO TS-ID(WS-QTD-SOCIOS).
064600     MOVE W-CAMPO(4) TO TS-FONE(WS-QTD-SOCIOS).
064700* DESPACHA PARA A ROTINA DE MONTAGEM ESPECIFICA DO TIPO DE
064800* SOCIO (CADA TIPO TEM SEU PROPRIO BLOCO DE CAMPOS FIXOS NA
064900* LINHA DO MESTRE - VER REDEFINES EM TS-AREA-VARIAVEL)
065000     EVALUATE TS-TIPO(WS-QTD-SOCIOS)
065100         WHEN "S"  PERFORM 1021-MONTA-ALUNO THRU 1021-FIM
065200         WHEN "A"  PERFORM 1022-MONTA-DOCENTE THRU 1022-FIM
065300         WHEN "G"  PERFORM 1023-MONTA-VISITANTE THRU 1023-FIM
065400     END-EVALUATE.
065500     MOVE ZERO TO TS-MULTA(WS-QTD-SOCIOS).
065600     MOVE "N"  TO TS-PAGOU-FLAG(WS-QTD-SOCIOS).
065700     MOVE "N"  TO TS-BLOQUEADO-FLAG(WS-QTD-SOCIOS).
065800     PERFORM 1010-LE-SOCIO THRU 1010-FIM.
065900 1020-FIM.
066000     EXIT.
066100
066200* 1021 - CAMPOS ESPECIFICOS DE ALUNO: DEPARTAMENTO, FACULDADE E
066300*        SERIE (CONVERTIDA DE TEXTO PARA NUMERICO EM 9100)
066400 1021-MONTA-ALUNO.
066500     MOVE W-CAMPO(5) TO TS-DEPARTAMENTO(WS-QTD-SOCIOS).
066600     MOVE W-CAMPO(6) TO TS-FACULDADE(WS-QTD-SOCIOS).
066700     MOVE W-CAMPO(7) TO W-CONV-ENTRADA.
066800     PERFORM 9100-CONVERTE-NUMERICO THRU 9100-FIM.
066900     MOVE W-CONV-SAIDA TO TS-SERIE(WS-QTD-SOCIOS).
067000 1021-FIM.
067100     EXIT.
067200
067300* 1022 - CAMPOS ESPECIFICOS DE DOCENTE: DEPARTAMENTO, FACULDADE
067400*        E TITULO (DR./MS./ETC)
067500 1022-MONTA-DOCENTE.
067600     MOVE W-CAMPO(5) TO TS-DEPARTAMENTO(WS-QTD-SOCIOS).
067700     MOVE W-CAMPO(6) TO TS-FACULDADE(WS-QTD-SOCIOS).
067800     MOVE W-CAMPO(7) TO TS-TITULO(WS-QTD-SOCIOS).
067900 1022-FIM.
068000     EXIT.
068100
068200* 1023 - CAMPO ESPECIFICO DE VISITANTE: OCUPACAO
068300 1023-MONTA-VISITANTE.
068400     MOVE W-CAMPO(5) TO TS-OCUPACAO(WS-QTD-SOCIOS).
068500 1023-FIM.
068600     EXIT.
068700
068800*-----------------------------------------------------------------
068900* 1100 - CARGA DO MESTRE DE ACERVO
069000*-----------------------------------------------------------------
069100 1100-CARREGA-ITENS.
069200     MOVE "N" TO WS-FIM-ITM.
069300     MOVE ZERO TO WS-QTD-ITENS.
069400     OPEN INPUT ITEMAST.
069500* ARQUIVO DE ACERVO NAO ABRIU - MESMO TRATAMENTO DE 1000
069600     IF WS-ARQST-ITM NOT = "00"
069700         MOVE SPACES TO W-LINHA-SAIDA
069800         STRING "Error reading items file: "  DELIMITED BY SIZE
069900                WS-NOME-ARQ-ITM                DELIMITED BY SPACE
070000             INTO W-LINHA-SAIDA
070100         WRITE REL-LINHA FROM W-LINHA-SAIDA
070200         GO TO 1100-FIM.
070300     PERFORM 1110-LE-ITEM THRU 1110-FIM.
070400     PERFORM 1120-MONTA-ITEM THRU 1120-FIM
070500         UNTIL FIM-ITENS.
070600     CLOSE ITEMAST.
070700 1100-FIM.
070800     EXIT.
070900
071000* 1110 - LE UM REGISTRO DE ITEMAST; FIM DE ARQUIVO LIGA O FLAG
071100*        WS-FIM-ITM, TESTADO PELO PERFORM ... UNTIL DE 1100
071200 1110-LE-ITEM.
071300     READ ITEMAST AT END MOVE "Y" TO WS-FIM-ITM.
071400 1110-FIM.
071500     EXIT.
071600
071700* 1120 - QUEBRA A LINHA DE ITEMAST E MONTA UMA ENTRADA DE
071800*        TAB-ITENS; O TIPO DE ITEM (B/M/D) DESPACHA PARA A
071900*        ROTINA DE CAMPOS VARIAVEIS (1121/1122/1123); TODO ITEM
072000*        ENTRA DISPONIVEL (NAO EMPRESTADO, SEM DATA/TOMADOR)
072100 1120-MONTA-ITEM.
072200     ADD 1 TO WS-QTD-ITENS.
072300     INITIALIZE W-CAMPOS-LINHA.
072400     UNSTRING ITM-LINHA-TEXTO DELIMITED BY ","
072500         INTO W-CAMPO(1) W-CAMPO(2) W-CAMPO(3) W-CAMPO(4)
072600              W-CAMPO(5) W-CAMPO(6) W-CAMPO(7).
072700     MOVE W-CAMPO(1) TO TI-TIPO(WS-QTD-ITENS).
072800     IF TI-TIPO(WS-QTD-ITENS) IS NOT TIPO-ITEM-VALIDO
072900         MOVE SPACES TO W-LINHA-SAIDA
073000         STRING "Warning: invalid item type in ITEMAST for "
073100                                              DELIMITED BY SIZE
073200                W-CAMPO(2)                    DELIMITED BY SPACE
073300             INTO W-LINHA-SAIDA
073400         WRITE REL-LINHA FROM W-LINHA-SAIDA.
073500     MOVE W-CAMPO(2) TO TI-ID(WS-QTD-ITENS).
073600     MOVE W-CAMPO(3) TO TI-TITULO(WS-QTD-ITENS).
073700* IDEM 1020, SO QUE PARA OS TRES TIPOS DE ITEM DO ACERVO
073800     EVALUATE TI-TIPO(WS-QTD-ITENS)
073900         WHEN "B"  PERFORM 1121-MONTA-LIVRO THRU 1121-FIM
074000         WHEN "M"  PERFORM 1122-MONTA-REVISTA THRU 1122-FIM
074100         WHEN "D"  PERFORM 1123-MONTA-DVD THRU 1123-FIM
074200     END-EVALUATE.
074300     MOVE "N" TO TI-EMPRESTADO-FLAG(WS-QTD-ITENS).
074400     MOVE ZERO TO TI-DATA-EMPRESTIMO(WS-QTD-ITENS).
074500     MOVE SPACES TO TI-EMPRESTADO-POR(WS-QTD-ITENS).
074600     PERFORM 1110-LE-ITEM THRU 1110-FIM.
074700 1120-FIM.
074800     EXIT.
074900
075000* 1121 - CAMPOS ESPECIFICOS DE LIVRO: AUTOR, GENERO E TIPO DE
075100*        EMPRESTIMO; LIVRO NAO TEM DURACAO (ZERADA)
075200 1121-MONTA-LIVRO.
075300     MOVE W-CAMPO(4) TO TI-AUTOR(WS-QTD-ITENS).
075400     MOVE W-CAMPO(5) TO TI-GENERO(WS-QTD-ITENS).
075500     MOVE W-CAMPO(6) TO TI-TIPO-EMPRESTIMO(WS-QTD-ITENS).
075600     MOVE ZERO TO TI-DURACAO(WS-QTD-ITENS).
075700 1121-FIM.
075800     EXIT.
075900
076000* 1122 - CAMPOS ESPECIFICOS DE REVISTA: MESMO LAYOUT DO LIVRO
076100*        (AUTOR = EDITORA, GENERO = CATEGORIA); SEM DURACAO
076200 1122-MONTA-REVISTA.
076300     MOVE W-CAMPO(4) TO TI-AUTOR(WS-QTD-ITENS).
076400     MOVE W-CAMPO(5) TO TI-GENERO(WS-QTD-ITENS).
076500     MOVE W-CAMPO(6) TO TI-TIPO-EMPRESTIMO(WS-QTD-ITENS).
076600     MOVE ZERO TO TI-DURACAO(WS-QTD-ITENS).
076700 1122-FIM.
076800     EXIT.
076900
077000* 1123 - CAMPOS ESPECIFICOS DE DVD: AUTOR = DIRETOR, GENERO =
077100*        CATEGORIA E DURACAO EM MINUTOS (TEXTO CONVERTIDO PARA
077200*        NUMERICO EM 9100, COM O "MIN" JA REMOVIDO NA LEITURA)
077300 1123-MONTA-DVD.
077400     MOVE W-CAMPO(4) TO TI-AUTOR(WS-QTD-ITENS).
077500     MOVE W-CAMPO(5) TO TI-GENERO(WS-QTD-ITENS).
077600     UNSTRING W-CAMPO(6) DELIMITED BY SPACE
077700         INTO W-CONV-ENTRADA.
077800     PERFORM 9100-CONVERTE-NUMERICO THRU 9100-FIM.
077900     MOVE W-CONV-SAIDA TO TI-DURACAO(WS-QTD-ITENS).
078000     MOVE W-CAMPO(7) TO TI-TIPO-EMPRESTIMO(WS-QTD-ITENS).
078100 1123-FIM.
078200     EXIT.
078300
078400*-----------------------------------------------------------------
078500* 2000 - LEITURA E DESPACHO DOS COMANDOS DO DIA
078600*-----------------------------------------------------------------
078700 2000-PROCESSA-COMANDOS.
078800     MOVE "N" TO WS-FIM-CMD.
078900     OPEN INPUT CMDFILE.
079000* CMDFILE SO E PROCESSADO SE ABRIU COM SUCESSO; SEM ARQUIVO
079100* DE COMANDOS O TURNO TERMINA SEM MOVIMENTO NENHUM
079200     IF WS-ARQST-CMD = "00"
079300         PERFORM 2010-LE-COMANDO THRU 2010-FIM
079400         PERFORM 2020-EXECUTA-COMANDO THRU 2020-FIM
079500             UNTIL FIM-COMANDOS
079600         CLOSE CMDFILE.
079700 2000-FIM.
079800     EXIT.
079900
080000* 2010 - LE UM REGISTRO DE CMDFILE; FIM DE ARQUIVO LIGA O FLAG
080100*        WS-FIM-CMD, TESTADO PELO PERFORM ... UNTIL DE 2000
080200 2010-LE-COMANDO.
080300     READ CMDFILE AT END MOVE "Y" TO WS-FIM-CMD.
080400 2010-FIM.
080500     EXIT.
080600
080700* 2020 - QUEBRA O COMANDO E DESPACHA PARA A ROTINA DE MOVIMENTO
080800*        CORRESPONDENTE AO VERBO (borrow/return/pay/displayUsers/
080900*        displayItems); VERBO FORA DESSA LISTA CAI NO OTHER E
081000*        VAI PARA 2200 (COMANDO DESCONHECIDO)
081100 2020-EXECUTA-COMANDO.
081200     PERFORM 2100-QUEBRA-COMANDO THRU 2100-FIM.
081300* DESPACHO PRINCIPAL DO MOVIMENTO - UM PARAGRAFO POR VERBO
081400* RECONHECIDO EM CMDFILE; OS DEMAIS CAEM NO WHEN OTHER (CH-0655)
081500     EVALUATE W-CMD-VERBO
081600* EMPRESTIMO - ARG1 = SOCIO, ARG2 = ITEM
081700         WHEN "borrow"        PERFORM 3000-EMPRESTA-ITEM
081800                                   THRU 3000-FIM
081900* DEVOLUCAO - ARG1 = SOCIO, ARG2 = ITEM
082000         WHEN "return"        PERFORM 3100-DEVOLVE-ITEM
082100                                   THRU 3100-FIM
082200* PAGAMENTO DE MULTA - SO ARG1 = SOCIO
082300         WHEN "pay"           PERFORM 3200-PAGA-MULTA
082400                                   THRU 3200-FIM
082500* LISTAGEM DE SOCIOS - SEM ARGUMENTO
082600         WHEN "displayUsers"  PERFORM 4000-LISTA-SOCIOS
082700                                   THRU 4000-FIM
082800* LISTAGEM DE ACERVO - SEM ARGUMENTO
082900         WHEN "displayItems"  PERFORM 4100-LISTA-ITENS
083000                                   THRU 4100-FIM
083100* VERBO NAO RECONHECIDO - GRAVA AVISO E SEGUE O TURNO (CH-0655)
083200         WHEN OTHER           PERFORM 2200-COMANDO-DESCONHECIDO    CH-0655
083300                                   THRU 2200-FIM
083400     END-EVALUATE.
083500     PERFORM 2010-LE-COMANDO THRU 2010-FIM.
083600 2020-FIM.
083700     EXIT.
083800
083900* 2100 - QUEBRA CMD-LINHA-TEXTO EM VERBO + 3 ARGUMENTOS, PELO
084000*        MESMO PADRAO DE UNSTRING USADO NA CARGA DOS MESTRES
084100 2100-QUEBRA-COMANDO.
084200* LIMPA A AREA DE COMANDO ANTES DE QUEBRAR A LINHA NOVA
084300     INITIALIZE W-COMANDO.
084400     INITIALIZE W-CAMPOS-LINHA.
084500     UNSTRING CMD-LINHA-TEXTO DELIMITED BY ","
084600         INTO W-CAMPO(1) W-CAMPO(2) W-CAMPO(3) W-CAMPO(4).
084700     MOVE W-CAMPO(1) TO W-CMD-VERBO.
084800     MOVE W-CAMPO(2) TO W-CMD-ARG1.
084900     MOVE W-CAMPO(3) TO W-CMD-ARG2.
085000     MOVE W-CAMPO(4) TO W-CMD-ARG3.
085100 2100-FIM.
085200     EXIT.
085300
085400* 14/09/2006 DAO CH-0655 - tamanho util calculado direto sobre
085500* CMD-LINHA-TEXTO (79 pos), nao mais via W-SCRATCH-TRIM (40 pos).
085600 2200-COMANDO-DESCONHECIDO.                                        CH-0655
085700     PERFORM 9310-CALCULA-TAMANHO-COMANDO THRU 9310-FIM.           CH-0655
085800     MOVE SPACES TO W-LINHA-SAIDA.
085900     STRING "Unknown command: "                  DELIMITED BY SIZE
086000            CMD-LINHA-TEXTO(1:WS-TAM-UTIL-CMD)    DELIMITED BY SIZE
086100         INTO W-LINHA-SAIDA.
086200     WRITE REL-LINHA FROM W-LINHA-SAIDA.
086300 2200-FIM.
086400     EXIT.
086500
086600*-----------------------------------------------------------------
086700* 3000 A 3210 - NUCLEO DO MOVIMENTO DO DIA (BORROW/RETURN/PAY)
086800*-----------------------------------------------------------------
086900* 3000-EMPRESTA-ITEM    - confere socio/item, carencia vencida e
087000*                         bloqueio por multa, efetiva o emprestimo
087100* 3100-DEVOLVE-ITEM     - libera o item, acerta data e penalidade
087200* 3200-PAGA-MULTA       - zera TS-MULTA e desliga o bloqueio
087300* AS TRES ROTINAS PARTEM DA MESMA CONVENCAO DE ARGUMENTO DA LINHA
087400* DE COMANDO: W-CMD-ARG1 = CODIGO DO SOCIO, W-CMD-ARG2 = CODIGO
087500* DO ITEM (PAY SO USA ARG1) - VER 2100-QUEBRA-COMANDO
087600*-----------------------------------------------------------------
087700 3000-EMPRESTA-ITEM.
087800     MOVE W-CMD-ARG1 TO W-ID-PROCURADO.
087900     PERFORM 5000-PROCURA-SOCIO THRU 5000-FIM.
088000     MOVE W-CMD-ARG2 TO W-ID-PROCURADO.
088100     PERFORM 5100-PROCURA-ITEM THRU 5100-FIM.
088200* SOCIO OU ITEM INEXISTENTE - NAO HA O QUE FAZER, SAI DIRETO
088300     IF NOT SOCIO-ENCONTRADO OR NOT ITEM-ENCONTRADO
088400         PERFORM 3005-ESCREVE-NAO-ENCONTRADO THRU 3005-FIM
088500         GO TO 3000-FIM.
088600* A PARTIR DAQUI JA TEMOS SOCIO E ITEM; IX-TIPO GOVERNA AS
088700* TABELAS TAB-LIMITE/TAB-CARENCIA PARA O RESTO DO PARAGRAFO
088800     PERFORM 3011-DETERMINA-INDICE-TIPO THRU 3011-FIM.
088900     MOVE W-CMD-ARG3 TO W-DATA-TRANSACAO-TXT.
089000     PERFORM 3015-CONVERTE-DATA THRU 3015-FIM.
089100* WS-MULTA-NOVA ACUMULA $2 POR ITEM ATRASADO NAS MAOS DESTE
089200* SOCIO (3020), ANTES DE SOMAR NA MULTA JA EXISTENTE
089300     MOVE ZERO TO WS-MULTA-NOVA.
089400     PERFORM 3020-CALCULA-MULTA-NOVA THRU 3020-FIM
089500         VARYING IX-ITM FROM 1 BY 1
089600             UNTIL IX-ITM > WS-QTD-ITENS.
089700     COMPUTE WS-MULTA-TOTAL =
089800         TS-MULTA(IX-SOC-ACHADO) + WS-MULTA-NOVA.
089900* BLOQUEIO POR MULTA: SOCIO COM $6 OU MAIS EM ABERTO (E QUE
090000* AINDA NAO PAGOU) NAO PODE EMPRESTAR NADA - A MULTA E
090100* ATUALIZADA MAS O EMPRESTIMO NAO SE EFETIVA
090200     IF WS-MULTA-TOTAL >= 6 AND NOT TS-JA-PAGOU(IX-SOC-ACHADO)
090300         MOVE WS-MULTA-TOTAL TO TS-MULTA(IX-SOC-ACHADO)
090400* SOCIO PASSA A CONSTAR COMO BLOQUEADO ATE PAGAR (3200)
090500         MOVE "Y" TO TS-BLOQUEADO-FLAG(IX-SOC-ACHADO)
090600         PERFORM 3030-ESCREVE-BLOQUEIO THRU 3030-FIM
090700         GO TO 3000-FIM.
090800* MULTA ABAIXO DO LIMITE DE BLOQUEIO - SO ATUALIZA E SEGUE
090900     ADD WS-MULTA-NOVA TO TS-MULTA(IX-SOC-ACHADO).
091000* ITEM JA EMPRESTADO PARA OUTRO (OU O MESMO) SOCIO
091100     IF TI-NA-RUA(IX-ITM-ACHADO)
091200         PERFORM 3040-ESCREVE-INDISPONIVEL THRU 3040-FIM
091300         GO TO 3000-FIM.
091400* ITEM DISPONIVEL - FALTA CONFERIR O LIMITE DE EMPRESTIMO
091500     PERFORM 3010-VERIFICA-LIMITE THRU 3010-FIM.
091600     IF NOT PODE-EMPRESTAR
091700         PERFORM 3050-ESCREVE-LIMITE THRU 3050-FIM
091800         GO TO 3000-FIM.
091900* TUDO OK - EFETIVA O EMPRESTIMO NA TAB-ITENS
092000     MOVE "Y" TO TI-EMPRESTADO-FLAG(IX-ITM-ACHADO).
092100     MOVE TS-ID(IX-SOC-ACHADO) TO TI-EMPRESTADO-POR(IX-ITM-ACHADO).
092200     MOVE W-DATA-TRANSACAO-NUM TO TI-DATA-EMPRESTIMO(IX-ITM-ACHADO).
092300     PERFORM 3060-ESCREVE-SUCESSO THRU 3060-FIM.
092400 3000-FIM.
092500     EXIT.
092600
092700* 3005 - MENSAGEM COMUM DE SOCIO OU ITEM NAO ENCONTRADO,
092800*        REAPROVEITADA POR BORROW E RETURN
092900 3005-ESCREVE-NAO-ENCONTRADO.
093000     MOVE SPACES TO W-LINHA-SAIDA.
093100     STRING "Error: user or item not found!" DELIMITED BY SIZE
093200         INTO W-LINHA-SAIDA.
093300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
093400 3005-FIM.
093500     EXIT.
093600
093700* 3010 - CONFERE SE O SOCIO AINDA TEM VAGA NO LIMITE DE
093800*        EMPRESTIMO DO SEU TIPO (TAB-LIMITE), CONTANDO QUANTOS
093900*        ITENS NA RUA ESTAO EMPRESTADOS EM NOME DELE
094000 3010-VERIFICA-LIMITE.
094100     MOVE ZERO TO WS-QTD-EMPRESTADOS.
094200     PERFORM 3012-CONTA-EMPRESTADOS THRU 3012-FIM
094300         VARYING IX-ITM FROM 1 BY 1
094400             UNTIL IX-ITM > WS-QTD-ITENS.
094500     IF WS-QTD-EMPRESTADOS < LIMITE-EMPRESTIMO(IX-TIPO)
094600         MOVE "Y" TO W-FLAG-LIMITE
094700     ELSE
094800         MOVE "N" TO W-FLAG-LIMITE.
094900 3010-FIM.
095000     EXIT.
095100
095200* 3011 - TRADUZ O CODIGO DE TIPO DE SOCIO (S/A/G) PARA O INDICE
095300*        1/2/3 USADO NAS TABELAS TAB-LIMITE E TAB-CARENCIA
095400 3011-DETERMINA-INDICE-TIPO.
095500* S=1/A=2/G=3, MESMA ORDEM DAS TABELAS TAB-LIMITE/TAB-CARENCIA
095600* IX-TIPO E O INDICE 1/2/3 QUE AS TABELAS TAB-LIMITE E
095700* TAB-CARENCIA USAM - CALCULADO UMA SO VEZ AQUI
095800     EVALUATE TS-TIPO(IX-SOC-ACHADO)
095900         WHEN "S"  MOVE 1 TO IX-TIPO
096000         WHEN "A"  MOVE 2 TO IX-TIPO
096100         WHEN "G"  MOVE 3 TO IX-TIPO
096200     END-EVALUATE.
096300 3011-FIM.
096400     EXIT.
096500
096600* 3012 - CORPO DO PERFORM VARYING DE 3010: CONTA 1 SE O ITEM DA
096700*        VEZ ESTA NA RUA E EMPRESTADO PARA O SOCIO DA TRANSACAO
096800 3012-CONTA-EMPRESTADOS.
096900* CONTA SO OS ITENS NA RUA EMPRESTADOS A ESTE SOCIO, NAO O
097000* ACERVO INTEIRO
097100     IF TI-NA-RUA(IX-ITM)
097200        AND TI-EMPRESTADO-POR(IX-ITM) = TS-ID(IX-SOC-ACHADO)
097300         ADD 1 TO WS-QTD-EMPRESTADOS.
097400 3012-FIM.
097500     EXIT.
097600
097700* 3015 - QUEBRA A DATA DA TRANSACAO (DDMMAAAA) NOS CAMPOS
097800*        NUMERICOS E CALCULA O DIA ABSOLUTO (3016), USADO COMO
097900*        REFERENCIA PARA O CALCULO DE ATRASO EM 3020
098000 3015-CONVERTE-DATA.
098100* W-DATA-TRANSACAO-TXT JA FOI MOVIDA PARA W-DATA-TRANSACAO-R
098200* PELO CHAMADOR; AQUI SO SEPARA DIA/MES/ANO PARA W-DATA-CALC
098300     MOVE WD-DIA TO W-DC-DIA.
098400     MOVE WD-MES TO W-DC-MES.
098500     MOVE WD-ANO TO W-DC-ANO.
098600     PERFORM 3016-CALCULA-DIA-ABSOLUTO THRU 3016-FIM.
098700     MOVE WS-DIA-ABSOLUTO TO WS-DIA-ABS-TRANSACAO.
098800* GUARDA TAMBEM A DATA NUMERICA CCYYMMDD, USADA AO GRAVAR A
098900* DATA DE EMPRESTIMO NA TAB-ITENS
099000     COMPUTE W-DATA-TRANSACAO-NUM =
099100         (W-DC-ANO * 10000) + (W-DC-MES * 100) + W-DC-DIA.
099200 3015-FIM.
099300     EXIT.
099400
099500* 3016 - CONTADOR DE DIAS CORRIDOS DESDE UMA EPOCA FIXA (SEM
099600*        FUNCTION INTRINSECA), SOMANDO ANOS, BISSEXTOS ACUMULADOS
099700*        E DIAS DO ANO CORRENTE VIA TABELA DIAS-ACUM-MES
099800 3016-CALCULA-DIA-ABSOLUTO.
099900* BISSEXTOS ATE O ANO ANTERIOR (O ANO CORRENTE E TRATADO
100000* SEPARADAMENTE EM 3017, POIS DEPENDE DO MES)
100100     COMPUTE WS-ANO-CALC = W-DC-ANO - 1.
100200     COMPUTE WS-ANOS-BISSEXTOS =
100300         (WS-ANO-CALC / 4) - (WS-ANO-CALC / 100)
100400                            + (WS-ANO-CALC / 400).
100500     COMPUTE WS-DIA-ABSOLUTO =
100600         (W-DC-ANO * 365) + WS-ANOS-BISSEXTOS
100700          + DIAS-ACUM-MES(W-DC-MES) + W-DC-DIA.
100800     PERFORM 3017-AJUSTA-BISSEXTO THRU 3017-FIM.
100900 3016-FIM.
101000     EXIT.
101100
101200* 3017 - SE O ANO DA DATA FOR BISSEXTO (DIVISIVEL POR 4, E NAO
101300*        POR 100 A MENOS QUE TAMBEM POR 400) E O MES FOR MARCO
101400*        OU POSTERIOR, SOMA O 29/02 QUE DIAS-ACUM-MES NAO CONTA
101500 3017-AJUSTA-BISSEXTO.
101600* REGRA CLASSICA DE BISSEXTO: DIVISIVEL POR 4 E (NAO POR 100
101700* OU DIVISIVEL POR 400)
101800     DIVIDE W-DC-ANO BY 4
101900         GIVING WS-QUOCIENTE REMAINDER WS-RESTO-04.
102000     DIVIDE W-DC-ANO BY 100
102100         GIVING WS-QUOCIENTE REMAINDER WS-RESTO-100.
102200     DIVIDE W-DC-ANO BY 400
102300         GIVING WS-QUOCIENTE REMAINDER WS-RESTO-400.
102400     IF ((WS-RESTO-04 = 0 AND WS-RESTO-100 NOT = 0)
102500          OR WS-RESTO-400 = 0)
102600        AND W-DC-MES > 2
102700         ADD 1 TO WS-DIA-ABSOLUTO.
102800 3017-FIM.
102900     EXIT.
103000
103100* 3020 - CORPO DO PERFORM VARYING DE 3000: PARA CADA ITEM NA
103200*        RUA EMPRESTADO AO SOCIO DA TRANSACAO, CALCULA OS DIAS
103300*        DESDE O EMPRESTIMO E, SE PASSOU DA CARENCIA DO TIPO DE
103400*        SOCIO (TAB-CARENCIA), SOMA $2 EM WS-MULTA-NOVA
103500 3020-CALCULA-MULTA-NOVA.
103600* SO CONSIDERA ITENS NA RUA EMPRESTADOS A ESTE MESMO SOCIO
103700     IF TI-EMPRESTADO-POR(IX-ITM) = TS-ID(IX-SOC-ACHADO)
103800        AND TI-DATA-EMPRESTIMO(IX-ITM) NOT = ZERO
103900         MOVE TI-DATA-ANO(IX-ITM) TO W-DC-ANO
104000         MOVE TI-DATA-MES(IX-ITM) TO W-DC-MES
104100         MOVE TI-DATA-DIA(IX-ITM) TO W-DC-DIA
104200         PERFORM 3016-CALCULA-DIA-ABSOLUTO THRU 3016-FIM
104300         COMPUTE WS-DIAS-DIFERENCA =
104400             WS-DIA-ABS-TRANSACAO - WS-DIA-ABSOLUTO
104500* PASSOU DA CARENCIA DO TIPO DE SOCIO - MULTA FIXA DE $2 POR
104600* ITEM ATRASADO (NAO E POR DIA DE ATRASO)
104700         IF WS-DIAS-DIFERENCA > CARENCIA-DIAS(IX-TIPO)
104800             ADD 2 TO WS-MULTA-NOVA.
104900 3020-FIM.
105000     EXIT.
105100
105200* 3030 - MENSAGEM DE SOCIO BLOQUEADO POR MULTA >= $6 AINDA NAO
105300*        PAGA; TS-BLOQUEADO-FLAG JA FOI LIGADO PELO CHAMADOR
105400*        (3000) ANTES DESTE PERFORM - AQUI SO GRAVA A LINHA
105500 3030-ESCREVE-BLOQUEIO.
105600* EDITA A MULTA SEM ZEROS A ESQUERDA (9200) PARA A MENSAGEM
105700     MOVE WS-MULTA-TOTAL TO W-EDITADO.
105800     PERFORM 9200-ACHA-INICIO-NUMERICO THRU 9200-FIM.
105900     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
106000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
106100     MOVE WS-TAM-UTIL TO WS-TAM-1.
106200     MOVE TI-TITULO(IX-ITM-ACHADO) TO W-SCRATCH-TRIM.
106300     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
106400     MOVE WS-TAM-UTIL TO WS-TAM-2.
106500     MOVE SPACES TO W-LINHA-SAIDA.
106600     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
106700                                              DELIMITED BY SIZE
106800            " cannot borrow "                 DELIMITED BY SIZE
106900            TI-TITULO(IX-ITM-ACHADO)(1:WS-TAM-2)
107000                                              DELIMITED BY SIZE
107100            ", you must first pay the penalty amount! "
107200                                              DELIMITED BY SIZE
107300            W-EDITADO(WS-POS-INICIO:)         DELIMITED BY SIZE
107400            "$"                               DELIMITED BY SIZE
107500         INTO W-LINHA-SAIDA.
107600     WRITE REL-LINHA FROM W-LINHA-SAIDA.
107700 3030-FIM.
107800     EXIT.
107900
108000* 3040 - MENSAGEM DE ITEM JA EMPRESTADO (NAO DISPONIVEL PARA
108100*        NOVO EMPRESTIMO)
108200 3040-ESCREVE-INDISPONIVEL.
108300* NOME E TITULO APARADOS (9300) PARA NAO IMPRIMIR BRANCOS
108400     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
108500     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
108600     MOVE WS-TAM-UTIL TO WS-TAM-1.
108700     MOVE TI-TITULO(IX-ITM-ACHADO) TO W-SCRATCH-TRIM.
108800     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
108900     MOVE WS-TAM-UTIL TO WS-TAM-2.
109000     MOVE SPACES TO W-LINHA-SAIDA.
109100     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
109200                                              DELIMITED BY SIZE
109300            " cannot borrow "                 DELIMITED BY SIZE
109400            TI-TITULO(IX-ITM-ACHADO)(1:WS-TAM-2)
109500                                              DELIMITED BY SIZE
109600            ", it is not available!"          DELIMITED BY SIZE
109700         INTO W-LINHA-SAIDA.
109800     WRITE REL-LINHA FROM W-LINHA-SAIDA.
109900 3040-FIM.
110000     EXIT.
110100
110200* 3050 - MENSAGEM DE LIMITE DE EMPRESTIMO DO TIPO DE SOCIO
110300*        ESGOTADO (VER 3010)
110400 3050-ESCREVE-LIMITE.
110500* MESMO PADRAO DE MONTAGEM DE LINHA DE 3040/3060
110600     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
110700     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
110800     MOVE WS-TAM-UTIL TO WS-TAM-1.
110900     MOVE TI-TITULO(IX-ITM-ACHADO) TO W-SCRATCH-TRIM.
111000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
111100     MOVE WS-TAM-UTIL TO WS-TAM-2.
111200     MOVE SPACES TO W-LINHA-SAIDA.
111300     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
111400                                              DELIMITED BY SIZE
111500            " cannot borrow "                 DELIMITED BY SIZE
111600            TI-TITULO(IX-ITM-ACHADO)(1:WS-TAM-2)
111700                                              DELIMITED BY SIZE
111800            ", since the borrow limit has been reached!"
111900                                              DELIMITED BY SIZE
112000         INTO W-LINHA-SAIDA.
112100     WRITE REL-LINHA FROM W-LINHA-SAIDA.
112200 3050-FIM.
112300     EXIT.
112400
112500* 3060 - MENSAGEM DE EMPRESTIMO CONCLUIDO COM SUCESSO
112600 3060-ESCREVE-SUCESSO.
112700* EMPRESTIMO JA FOI EFETIVADO PELO CHAMADOR - SO FALTA A
112800* MENSAGEM DE CONFIRMACAO
112900     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
113000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
113100     MOVE WS-TAM-UTIL TO WS-TAM-1.
113200     MOVE TI-TITULO(IX-ITM-ACHADO) TO W-SCRATCH-TRIM.
113300     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
113400     MOVE WS-TAM-UTIL TO WS-TAM-2.
113500     MOVE SPACES TO W-LINHA-SAIDA.
113600     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
113700                                              DELIMITED BY SIZE
113800            " successfully borrowed! "        DELIMITED BY SIZE
113900            TI-TITULO(IX-ITM-ACHADO)(1:WS-TAM-2)
114000                                              DELIMITED BY SIZE
114100         INTO W-LINHA-SAIDA.
114200     WRITE REL-LINHA FROM W-LINHA-SAIDA.
114300 3060-FIM.
114400     EXIT.
114500
114600*-----------------------------------------------------------------
114700* 3100 - DEVOLUCAO DE ITEM
114800*-----------------------------------------------------------------
114900 3100-DEVOLVE-ITEM.
115000     MOVE W-CMD-ARG1 TO W-ID-PROCURADO.
115100     PERFORM 5000-PROCURA-SOCIO THRU 5000-FIM.
115200     MOVE W-CMD-ARG2 TO W-ID-PROCURADO.
115300     PERFORM 5100-PROCURA-ITEM THRU 5100-FIM.
115400* SOCIO OU ITEM INEXISTENTE - MESMA MENSAGEM DE 3000
115500     IF NOT SOCIO-ENCONTRADO OR NOT ITEM-ENCONTRADO
115600         PERFORM 3005-ESCREVE-NAO-ENCONTRADO THRU 3005-FIM
115700         GO TO 3100-FIM.
115800* ITEM NAO ESTA NA RUA, OU ESTA EMPRESTADO PARA OUTRO SOCIO -
115900* NAO HA DEVOLUCAO A FAZER
116000     IF NOT TI-NA-RUA(IX-ITM-ACHADO)
116100        OR TI-EMPRESTADO-POR(IX-ITM-ACHADO)
116200               NOT = TS-ID(IX-SOC-ACHADO)
116300         PERFORM 3110-ESCREVE-NAO-EMPRESTADO THRU 3110-FIM
116400         GO TO 3100-FIM.
116500* DEVOLUCAO VALIDA - LIBERA O ITEM NA TAB-ITENS (NOTE QUE A
116600* MULTA JA ACUMULADA EM TS-MULTA NAO E ALTERADA AQUI; SO O
116700* PAGAMENTO, EM 3200, ZERA A MULTA)
116800     MOVE "N"    TO TI-EMPRESTADO-FLAG(IX-ITM-ACHADO).
116900     MOVE ZERO   TO TI-DATA-EMPRESTIMO(IX-ITM-ACHADO).
117000     MOVE SPACES TO TI-EMPRESTADO-POR(IX-ITM-ACHADO).
117100     PERFORM 3120-ESCREVE-DEVOLUCAO THRU 3120-FIM.
117200 3100-FIM.
117300     EXIT.
117400
117500* 3110 - MENSAGEM DE DEVOLUCAO RECUSADA - O ITEM NAO ESTAVA
117600*        EMPRESTADO (OU NAO ESTAVA EMPRESTADO PARA ESSE SOCIO)
117700 3110-ESCREVE-NAO-EMPRESTADO.
117800     MOVE SPACES TO W-LINHA-SAIDA.
117900* MENSAGEM FIXA, SEM NOME DE SOCIO OU ITEM (O COMANDO RECUSADO
118000* PODE NEM TER UM PAR SOCIO/ITEM EMPRESTADO VALIDO)
118100     STRING "Error: item was not borrowed." DELIMITED BY SIZE
118200         INTO W-LINHA-SAIDA.
118300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
118400 3110-FIM.
118500     EXIT.
118600
118700* 3120 - MENSAGEM DE DEVOLUCAO CONCLUIDA COM SUCESSO
118800 3120-ESCREVE-DEVOLUCAO.
118900* DEVOLUCAO JA FOI EFETIVADA PELO CHAMADOR - SO A MENSAGEM
119000     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
119100     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
119200     MOVE WS-TAM-UTIL TO WS-TAM-1.
119300     MOVE TI-TITULO(IX-ITM-ACHADO) TO W-SCRATCH-TRIM.
119400     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
119500     MOVE WS-TAM-UTIL TO WS-TAM-2.
119600     MOVE SPACES TO W-LINHA-SAIDA.
119700     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
119800                                              DELIMITED BY SIZE
119900            " successfully returned "         DELIMITED BY SIZE
120000            TI-TITULO(IX-ITM-ACHADO)(1:WS-TAM-2)
120100                                              DELIMITED BY SIZE
120200         INTO W-LINHA-SAIDA.
120300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
120400 3120-FIM.
120500     EXIT.
120600
120700*-----------------------------------------------------------------
120800* 3200 - PAGAMENTO DE MULTA
120900*-----------------------------------------------------------------
121000 3200-PAGA-MULTA.
121100     MOVE W-CMD-ARG1 TO W-ID-PROCURADO.
121200     PERFORM 5000-PROCURA-SOCIO THRU 5000-FIM.
121300* SOCIO INEXISTENTE - PAGAMENTO IGNORADO, SEM MENSAGEM DE ERRO
121400* (SO PROGRAMAS DE EMPRESTIMO/DEVOLUCAO RETORNAM ESSE ERRO)
121500     IF SOCIO-ENCONTRADO
121600* ZERA A MULTA, MARCA QUE O SOCIO JA PAGOU (LIBERANDO-O DO
121700* TESTE >= 6 NA PROXIMA TENTATIVA DE EMPRESTIMO) E DESLIGA O
121800* BLOQUEIO GRAVADO EM 3000 - CH-0661
121900         MOVE ZERO TO TS-MULTA(IX-SOC-ACHADO)
122000         MOVE "Y"  TO TS-PAGOU-FLAG(IX-SOC-ACHADO)
122100         MOVE "N"  TO TS-BLOQUEADO-FLAG(IX-SOC-ACHADO)
122200         PERFORM 3210-ESCREVE-PAGAMENTO THRU 3210-FIM.
122300 3200-FIM.
122400     EXIT.
122500
122600* 3210 - MENSAGEM DE PAGAMENTO DE MULTA CONFIRMADO
122700 3210-ESCREVE-PAGAMENTO.
122800* PAGAMENTO JA FOI EFETIVADO PELO CHAMADOR - SO A MENSAGEM
122900     MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM.
123000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
123100     MOVE WS-TAM-UTIL TO WS-TAM-1.
123200     MOVE SPACES TO W-LINHA-SAIDA.
123300     STRING TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-1)
123400                                              DELIMITED BY SIZE
123500            " has paid penalty"               DELIMITED BY SIZE
123600         INTO W-LINHA-SAIDA.
123700     WRITE REL-LINHA FROM W-LINHA-SAIDA.
123800 3210-FIM.
123900     EXIT.
124000
124100*-----------------------------------------------------------------
124200* 4000 A 4124 - LISTAGENS (DISPLAYUSERS/DISPLAYITEMS) - ORDENA A
124300* TABELA EM MEMORIA POR BOLHA (4010/4110), DEPOIS PASSA UMA VEZ
124400* PELA TABELA JA ORDENADA ESCREVENDO UMA LINHA POR SOCIO/ITEM
124500* (4020-4023/4120-4124) - NAO HA REGRAVACAO DE ARQUIVO, SO
124600* SAIDA PARA O RELATRIO DE MOVIMENTO (CH-0647/CH-0651)
124700*-----------------------------------------------------------------
124800* 4000 - LISTAGEM DE SOCIOS (ORDENADA POR ID)
124900*-----------------------------------------------------------------
125000 4000-LISTA-SOCIOS.
125100     PERFORM 4010-ORDENA-SOCIOS THRU 4010-FIM.
125200* SEM SOCIOS CADASTRADOS - GRAVA SO A LINHA EM BRANCO E SAI
125300     IF WS-QTD-SOCIOS = 0
125400         MOVE SPACES TO W-LINHA-SAIDA
125500         WRITE REL-LINHA FROM W-LINHA-SAIDA
125600         GO TO 4000-FIM.
125700* LISTA ORDENADA (4010) JA ESTA EM TAB-SOCIOS - 4020 IMPRIME
125800* UMA FICHA POR SOCIO, COM LINHA EM BRANCO ANTES DE CADA UMA
125900* A PARTIR DA SEGUNDA (VER TESTE IX-SOC > 1 DENTRO DE 4020)
126000     PERFORM 4020-FORMATA-SOCIO THRU 4020-FIM
126100         VARYING IX-SOC FROM 1 BY 1
126200             UNTIL IX-SOC > WS-QTD-SOCIOS.
126300     MOVE SPACES TO W-LINHA-SAIDA.
126400     WRITE REL-LINHA FROM W-LINHA-SAIDA.
126500 4000-FIM.
126600     EXIT.
126700
126800* 4010 - BOLHA (BUBBLE SORT) DE TAB-SOCIOS POR TS-ID, PARA A
126900*        LISTAGEM SAIR EM ORDEM CRESCENTE DE CODIGO - CH-0647
127000 4010-ORDENA-SOCIOS.
127100* N-1 PASSADAS, CADA UMA ENCOSTANDO O MAIOR JA VISTO NO FIM
127200     PERFORM 4011-PASSADA-SOCIOS THRU 4011-FIM
127300         VARYING IX-SOC FROM 1 BY 1
127400             UNTIL IX-SOC >= WS-QTD-SOCIOS.
127500 4010-FIM.
127600     EXIT.
127700
127800* 4011 - UMA PASSADA DA BOLHA, DO INICIO DA TABELA ATE O PONTO
127900*        JA ORDENADO PELAS PASSADAS ANTERIORES
128000 4011-PASSADA-SOCIOS.
128100* PERCORRE DO INICIO ATE O LIMITE AINDA NAO ORDENADO
128200     PERFORM 4012-TROCA-SOCIOS THRU 4012-FIM
128300         VARYING IX-TIPO FROM 1 BY 1
128400             UNTIL IX-TIPO > WS-QTD-SOCIOS - IX-SOC.
128500 4011-FIM.
128600     EXIT.
128700
128800* 4012 - TROCA DE POSICAO DE DOIS SOCIOS VIZINHOS QUANDO FORA
128900*        DE ORDEM, VIA AREA DE TROCA W-TROCA-SOCIO
129000 4012-TROCA-SOCIOS.
129100* TROCA PELO GRUPO TS-ENTRADA INTEIRO, NAO CAMPO A CAMPO
129200     IF TS-ID(IX-TIPO) > TS-ID(IX-TIPO + 1)
129300         MOVE TS-ENTRADA(IX-TIPO)     TO W-TROCA-SOCIO
129400         MOVE TS-ENTRADA(IX-TIPO + 1) TO TS-ENTRADA(IX-TIPO)
129500         MOVE W-TROCA-SOCIO           TO TS-ENTRADA(IX-TIPO + 1).
129600 4012-FIM.
129700     EXIT.
129800
129900* 4020 - CABECALHO DA FICHA DO SOCIO; DESPACHA PARA A ROTINA DE
130000*        DETALHE DO TIPO (4021/4022/4023) CONFORME TS-TIPO
130100 4020-FORMATA-SOCIO.
130200     MOVE SPACES TO W-LINHA-SAIDA.
130300* LINHA EM BRANCO ENTRE FICHAS, MENOS ANTES DA PRIMEIRA
130400     IF IX-SOC > 1
130500         WRITE REL-LINHA FROM W-LINHA-SAIDA.
130600     MOVE SPACES TO W-LINHA-SAIDA.
130700     MOVE TS-ID(IX-SOC) TO W-SCRATCH-TRIM.
130800     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
130900     STRING "------ User Information for "    DELIMITED BY SIZE
131000            TS-ID(IX-SOC)(1:WS-TAM-UTIL)       DELIMITED BY SIZE
131100            " ------"                          DELIMITED BY SIZE
131200         INTO W-LINHA-SAIDA.
131300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
131400* CADA TIPO DE SOCIO TEM SEU PROPRIO FORMATO DE LINHA NA
131500* LISTAGEM (4020/4021-4023), NA MESMA ORDEM DE 1020/1021-1023
131600     EVALUATE TS-TIPO(IX-SOC)
131700         WHEN "S"  PERFORM 4021-FORMATA-ALUNO   THRU 4021-FIM
131800         WHEN "A"  PERFORM 4022-FORMATA-DOCENTE THRU 4022-FIM
131900         WHEN "G"  PERFORM 4023-FORMATA-VISITANTE
132000                                                 THRU 4023-FIM
132100     END-EVALUATE.
132200 4020-FIM.
132300     EXIT.
132400
132500* 4021 - DETALHE DE ALUNO: NOME/TELEFONE, FACULDADE/DEPARTAMENTO/
132600*        SERIE (SERIE EDITADA SEM ZEROS A ESQUERDA VIA 9200) E,
132700*        SE HOUVER MULTA, LINHA DE PENALIDADE (4030)
132800 4021-FORMATA-ALUNO.
132900     MOVE TS-NOME(IX-SOC) TO W-SCRATCH-TRIM.
133000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
133100     MOVE WS-TAM-UTIL TO WS-TAM-1.
133200     MOVE TS-FONE(IX-SOC) TO W-SCRATCH-TRIM.
133300     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
133400     MOVE SPACES TO W-LINHA-SAIDA.
133500     STRING "Name: "                           DELIMITED BY SIZE
133600            TS-NOME(IX-SOC)(1:WS-TAM-1)         DELIMITED BY SIZE
133700            " Phone: "                          DELIMITED BY SIZE
133800            TS-FONE(IX-SOC)(1:WS-TAM-UTIL)      DELIMITED BY SIZE
133900         INTO W-LINHA-SAIDA.
134000     WRITE REL-LINHA FROM W-LINHA-SAIDA.
134100
134200     MOVE TS-FACULDADE(IX-SOC) TO W-SCRATCH-TRIM.
134300     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
134400     MOVE WS-TAM-UTIL TO WS-TAM-1.
134500     MOVE TS-DEPARTAMENTO(IX-SOC) TO W-SCRATCH-TRIM.
134600     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
134700     MOVE WS-TAM-UTIL TO WS-TAM-2.
134800* SERIE EDITADA SEM ZEROS A ESQUERDA (9200) PARA O SUFIXO "th"
134900     MOVE TS-SERIE(IX-SOC) TO W-EDITADO.
135000     PERFORM 9200-ACHA-INICIO-NUMERICO THRU 9200-FIM.
135100     MOVE SPACES TO W-LINHA-SAIDA.
135200     STRING "Faculty: "                        DELIMITED BY SIZE
135300            TS-FACULDADE(IX-SOC)(1:WS-TAM-1)    DELIMITED BY SIZE
135400            " Department: "                     DELIMITED BY SIZE
135500            TS-DEPARTAMENTO(IX-SOC)(1:WS-TAM-2) DELIMITED BY SIZE
135600            " Grade: "                           DELIMITED BY SIZE
135700            W-EDITADO(WS-POS-INICIO:)           DELIMITED BY SIZE
135800            "th"                                 DELIMITED BY SIZE
135900         INTO W-LINHA-SAIDA.
136000     WRITE REL-LINHA FROM W-LINHA-SAIDA.
136100     IF TS-MULTA(IX-SOC) NOT = 0
136200         PERFORM 4030-ESCREVE-MULTA THRU 4030-FIM.
136300 4021-FIM.
136400     EXIT.
136500
136600* 4022 - DETALHE DE DOCENTE: TITULO + NOME, TELEFONE,
136700*        FACULDADE/DEPARTAMENTO E, SE HOUVER MULTA, 4030
136800 4022-FORMATA-DOCENTE.
136900* TITULO (DR./MS./ETC) PRECEDE O NOME, AO CONTRARIO DA FICHA
137000* DE ALUNO E VISITANTE
137100     MOVE TS-TITULO(IX-SOC) TO W-SCRATCH-TRIM.
137200     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
137300     MOVE WS-TAM-UTIL TO WS-TAM-1.
137400     MOVE TS-NOME(IX-SOC) TO W-SCRATCH-TRIM.
137500     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
137600     MOVE WS-TAM-UTIL TO WS-TAM-2.
137700     MOVE TS-FONE(IX-SOC) TO W-SCRATCH-TRIM.
137800     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
137900     MOVE SPACES TO W-LINHA-SAIDA.
138000     STRING "Name: "                           DELIMITED BY SIZE
138100            TS-TITULO(IX-SOC)(1:WS-TAM-1)       DELIMITED BY SIZE
138200            " "                                  DELIMITED BY SIZE
138300            TS-NOME(IX-SOC)(1:WS-TAM-2)         DELIMITED BY SIZE
138400            " Phone: "                           DELIMITED BY SIZE
138500            TS-FONE(IX-SOC)(1:WS-TAM-UTIL)      DELIMITED BY SIZE
138600         INTO W-LINHA-SAIDA.
138700     WRITE REL-LINHA FROM W-LINHA-SAIDA.
138800
138900     MOVE TS-FACULDADE(IX-SOC) TO W-SCRATCH-TRIM.
139000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
139100     MOVE WS-TAM-UTIL TO WS-TAM-1.
139200     MOVE TS-DEPARTAMENTO(IX-SOC) TO W-SCRATCH-TRIM.
139300     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
139400     MOVE SPACES TO W-LINHA-SAIDA.
139500     STRING "Faculty: "                        DELIMITED BY SIZE
139600            TS-FACULDADE(IX-SOC)(1:WS-TAM-1)    DELIMITED BY SIZE
139700            " Department: "                     DELIMITED BY SIZE
139800            TS-DEPARTAMENTO(IX-SOC)(1:WS-TAM-UTIL)
139900                                                DELIMITED BY SIZE
140000         INTO W-LINHA-SAIDA.
140100     WRITE REL-LINHA FROM W-LINHA-SAIDA.
140200     IF TS-MULTA(IX-SOC) NOT = 0
140300         PERFORM 4030-ESCREVE-MULTA THRU 4030-FIM.
140400 4022-FIM.
140500     EXIT.
140600
140700* 4023 - DETALHE DE VISITANTE: NOME/TELEFONE, OCUPACAO E, SE
140800*        HOUVER MULTA, 4030
140900 4023-FORMATA-VISITANTE.
141000* VISITANTE NAO TEM FACULDADE/DEPARTAMENTO - SO OCUPACAO
141100     MOVE TS-NOME(IX-SOC) TO W-SCRATCH-TRIM.
141200     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
141300     MOVE WS-TAM-UTIL TO WS-TAM-1.
141400     MOVE TS-FONE(IX-SOC) TO W-SCRATCH-TRIM.
141500     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
141600     MOVE SPACES TO W-LINHA-SAIDA.
141700     STRING "Name: "                           DELIMITED BY SIZE
141800            TS-NOME(IX-SOC)(1:WS-TAM-1)         DELIMITED BY SIZE
141900            " Phone: "                           DELIMITED BY SIZE
142000            TS-FONE(IX-SOC)(1:WS-TAM-UTIL)      DELIMITED BY SIZE
142100         INTO W-LINHA-SAIDA.
142200     WRITE REL-LINHA FROM W-LINHA-SAIDA.
142300
142400     MOVE TS-OCUPACAO(IX-SOC) TO W-SCRATCH-TRIM.
142500     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
142600     MOVE SPACES TO W-LINHA-SAIDA.
142700     STRING "Occupation: "                     DELIMITED BY SIZE
142800            TS-OCUPACAO(IX-SOC)(1:WS-TAM-UTIL)  DELIMITED BY SIZE
142900         INTO W-LINHA-SAIDA.
143000     WRITE REL-LINHA FROM W-LINHA-SAIDA.
143100     IF TS-MULTA(IX-SOC) NOT = 0
143200         PERFORM 4030-ESCREVE-MULTA THRU 4030-FIM.
143300 4023-FIM.
143400     EXIT.
143500
143600* 4030 - LINHA DE PENALIDADE, REAPROVEITADA PELAS TRES ROTINAS
143700*        DE DETALHE (4021/4022/4023) QUANDO TS-MULTA NOT = 0
143800 4030-ESCREVE-MULTA.
143900* EDITA A MULTA SEM ZEROS A ESQUERDA (9200)
144000     MOVE TS-MULTA(IX-SOC) TO W-EDITADO.
144100     PERFORM 9200-ACHA-INICIO-NUMERICO THRU 9200-FIM.
144200     MOVE SPACES TO W-LINHA-SAIDA.
144300     STRING "Penalty: $"                       DELIMITED BY SIZE
144400            W-EDITADO(WS-POS-INICIO:)           DELIMITED BY SIZE
144500         INTO W-LINHA-SAIDA.
144600     WRITE REL-LINHA FROM W-LINHA-SAIDA.
144700 4030-FIM.
144800     EXIT.
144900
145000*-----------------------------------------------------------------
145100* 4100 - LISTAGEM DE ACERVO (ORDENADA POR ID)
145200*-----------------------------------------------------------------
145300 4100-LISTA-ITENS.
145400     PERFORM 4110-ORDENA-ITENS THRU 4110-FIM.
145500* SO IMPRIME A LISTA SE HOUVER ITENS NO ACERVO; LISTA ORDENADA
145600* POR TI-ID (4110) ANTES DE FORMATAR CADA FICHA (4120)
145700     IF WS-QTD-ITENS > 0
145800         PERFORM 4120-FORMATA-ITEM THRU 4120-FIM
145900             VARYING IX-ITM FROM 1 BY 1
146000                 UNTIL IX-ITM > WS-QTD-ITENS.
146100 4100-FIM.
146200     EXIT.
146300
146400* 4110 - BOLHA DE TAB-ITENS POR TI-ID, MESMO PADRAO DE 4010
146500 4110-ORDENA-ITENS.
146600* MESMO ALGORITMO DE BOLHA DE 4010, SOBRE A TAB-ITENS
146700     PERFORM 4111-PASSADA-ITENS THRU 4111-FIM
146800         VARYING IX-ITM FROM 1 BY 1
146900             UNTIL IX-ITM >= WS-QTD-ITENS.
147000 4110-FIM.
147100     EXIT.
147200
147300* 4111 - UMA PASSADA DA BOLHA DE ITENS (VER 4011)
147400 4111-PASSADA-ITENS.
147500* VER 4011 - MESMA LOGICA, TABELA DE ITENS
147600     PERFORM 4112-TROCA-ITENS THRU 4112-FIM
147700         VARYING IX-TIPO FROM 1 BY 1
147800             UNTIL IX-TIPO > WS-QTD-ITENS - IX-ITM.
147900 4111-FIM.
148000     EXIT.
148100
148200* 4112 - TROCA DE POSICAO DE DOIS ITENS VIZINHOS FORA DE ORDEM
148300 4112-TROCA-ITENS.
148400* TROCA PELO GRUPO TI-ENTRADA INTEIRO (VER 4012)
148500     IF TI-ID(IX-TIPO) > TI-ID(IX-TIPO + 1)
148600         MOVE TI-ENTRADA(IX-TIPO)     TO W-TROCA-ITEM
148700         MOVE TI-ENTRADA(IX-TIPO + 1) TO TI-ENTRADA(IX-TIPO)
148800         MOVE W-TROCA-ITEM            TO TI-ENTRADA(IX-TIPO + 1).
148900 4112-FIM.
149000     EXIT.
149100
149200 4120-FORMATA-ITEM.
149300     IF IX-ITM > 1
149400         MOVE SPACES TO W-LINHA-SAIDA
149500         WRITE REL-LINHA FROM W-LINHA-SAIDA.
149600     MOVE TI-ID(IX-ITM) TO W-SCRATCH-TRIM.
149700     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
149800     MOVE SPACES TO W-LINHA-SAIDA.
149900     STRING "------ Item Information for "    DELIMITED BY SIZE
150000            TI-ID(IX-ITM)(1:WS-TAM-UTIL)       DELIMITED BY SIZE
150100            " ------"                          DELIMITED BY SIZE
150200         INTO W-LINHA-SAIDA.
150300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
150400* STATUS (DISPONIVEL X EMPRESTADO) VEM ANTES DO DETALHE
150500     PERFORM 4121-ESCREVE-STATUS THRU 4121-FIM.
150600* DETALHE ESPECIFICO DO TIPO DE ITEM (LIVRO/REVISTA/DVD)
150700* IDEM ACIMA, PARA OS TRES TIPOS DE ITEM NA LISTAGEM DE ACERVO
150800     EVALUATE TI-TIPO(IX-ITM)
150900         WHEN "B"  PERFORM 4122-FORMATA-LIVRO   THRU 4122-FIM
151000         WHEN "M"  PERFORM 4123-FORMATA-REVISTA THRU 4123-FIM
151100         WHEN "D"  PERFORM 4124-FORMATA-DVD     THRU 4124-FIM
151200     END-EVALUATE.
151300 4120-FIM.
151400     EXIT.
151500
151600* 4121 - LINHA DE STATUS DO ITEM: SE DISPONIVEL, SO ID/NOME; SE
151700*        NA RUA, INCLUI DATA DO EMPRESTIMO E NOME DE QUEM PEGOU
151800*        (BUSCA O SOCIO VIA 5000 PELO CODIGO GRAVADO NO ITEM)
151900 4121-ESCREVE-STATUS.
152000     MOVE TI-ID(IX-ITM) TO W-SCRATCH-TRIM.
152100     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
152200     MOVE WS-TAM-UTIL TO WS-TAM-1.
152300     MOVE TI-TITULO(IX-ITM) TO W-SCRATCH-TRIM.
152400     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
152500     MOVE WS-TAM-UTIL TO WS-TAM-2.
152600     MOVE SPACES TO W-LINHA-SAIDA.
152700* ITEM DISPONIVEL - LINHA CURTA, SO ID/NOME/STATUS
152800     IF TI-DISPONIVEL(IX-ITM)
152900         STRING "ID: "                          DELIMITED BY SIZE
153000                TI-ID(IX-ITM)(1:WS-TAM-1)        DELIMITED BY SIZE
153100                " Name: "                         DELIMITED BY SIZE
153200                TI-TITULO(IX-ITM)(1:WS-TAM-2)    DELIMITED BY SIZE
153300                " Status: Available"             DELIMITED BY SIZE
153400             INTO W-LINHA-SAIDA
153500* ITEM NA RUA - BUSCA O NOME DO SOCIO QUE PEGOU (VIA 5000,
153600* PELO CODIGO GRAVADO EM TI-EMPRESTADO-POR) E ACRESCENTA A
153700* DATA DO EMPRESTIMO E O NOME NA LINHA DE STATUS
153800     ELSE
153900         MOVE TI-EMPRESTADO-POR(IX-ITM) TO W-ID-PROCURADO
154000         PERFORM 5000-PROCURA-SOCIO THRU 5000-FIM
154100         MOVE TS-NOME(IX-SOC-ACHADO) TO W-SCRATCH-TRIM
154200         PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM
154300         MOVE WS-TAM-UTIL TO WS-TAM-3
154400         STRING "ID: "                          DELIMITED BY SIZE
154500                TI-ID(IX-ITM)(1:WS-TAM-1)        DELIMITED BY SIZE
154600                " Name: "                         DELIMITED BY SIZE
154700                TI-TITULO(IX-ITM)(1:WS-TAM-2)    DELIMITED BY SIZE
154800                " Status: Borrowed Borrowed Date: "
154900                                                  DELIMITED BY SIZE
155000                TI-DATA-DIA(IX-ITM)              DELIMITED BY SIZE
155100                "/"                               DELIMITED BY SIZE
155200                TI-DATA-MES(IX-ITM)              DELIMITED BY SIZE
155300                "/"                               DELIMITED BY SIZE
155400                TI-DATA-ANO(IX-ITM)              DELIMITED BY SIZE
155500                " Borrowed by: "                  DELIMITED BY SIZE
155600                TS-NOME(IX-SOC-ACHADO)(1:WS-TAM-3)
155700                                                  DELIMITED BY SIZE
155800             INTO W-LINHA-SAIDA.
155900     WRITE REL-LINHA FROM W-LINHA-SAIDA.
156000 4121-FIM.
156100     EXIT.
156200
156300* 4122 - DETALHE DE LIVRO: AUTOR E GENERO
156400 4122-FORMATA-LIVRO.
156500* LIVRO: AUTOR E GENERO LITERARIO
156600     MOVE TI-AUTOR(IX-ITM) TO W-SCRATCH-TRIM.
156700     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
156800     MOVE WS-TAM-UTIL TO WS-TAM-1.
156900     MOVE TI-GENERO(IX-ITM) TO W-SCRATCH-TRIM.
157000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
157100     MOVE SPACES TO W-LINHA-SAIDA.
157200     STRING "Author: "                         DELIMITED BY SIZE
157300            TI-AUTOR(IX-ITM)(1:WS-TAM-1)        DELIMITED BY SIZE
157400            " Genre: "                           DELIMITED BY SIZE
157500            TI-GENERO(IX-ITM)(1:WS-TAM-UTIL)    DELIMITED BY SIZE
157600         INTO W-LINHA-SAIDA.
157700     WRITE REL-LINHA FROM W-LINHA-SAIDA.
157800 4122-FIM.
157900     EXIT.
158000
158100* 4123 - DETALHE DE REVISTA: EDITORA (CAMPO AUTOR) E CATEGORIA
158200*        (CAMPO GENERO)
158300 4123-FORMATA-REVISTA.
158400* REVISTA: CAMPO AUTOR GUARDA A EDITORA, GENERO GUARDA A
158500* CATEGORIA DA PUBLICACAO
158600     MOVE TI-AUTOR(IX-ITM) TO W-SCRATCH-TRIM.
158700     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
158800     MOVE WS-TAM-UTIL TO WS-TAM-1.
158900     MOVE TI-GENERO(IX-ITM) TO W-SCRATCH-TRIM.
159000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
159100     MOVE SPACES TO W-LINHA-SAIDA.
159200     STRING "Publisher: "                      DELIMITED BY SIZE
159300            TI-AUTOR(IX-ITM)(1:WS-TAM-1)        DELIMITED BY SIZE
159400            " Category: "                        DELIMITED BY SIZE
159500            TI-GENERO(IX-ITM)(1:WS-TAM-UTIL)    DELIMITED BY SIZE
159600         INTO W-LINHA-SAIDA.
159700     WRITE REL-LINHA FROM W-LINHA-SAIDA.
159800 4123-FIM.
159900     EXIT.
160000
160100* 4124 - DETALHE DE DVD: DIRETOR, CATEGORIA E DURACAO EM MINUTOS
160200*        (EDITADA SEM ZEROS A ESQUERDA VIA 9200)
160300 4124-FORMATA-DVD.
160400* DVD: CAMPO AUTOR GUARDA O DIRETOR; DURACAO EDITADA SEM
160500* ZEROS A ESQUERDA (9200) E IMPRESSA COM O SUFIXO "min"
160600     MOVE TI-AUTOR(IX-ITM) TO W-SCRATCH-TRIM.
160700     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
160800     MOVE WS-TAM-UTIL TO WS-TAM-1.
160900     MOVE TI-GENERO(IX-ITM) TO W-SCRATCH-TRIM.
161000     PERFORM 9300-CALCULA-TAMANHO-UTIL THRU 9300-FIM.
161100     MOVE WS-TAM-UTIL TO WS-TAM-2.
161200     MOVE TI-DURACAO(IX-ITM) TO W-EDITADO.
161300     PERFORM 9200-ACHA-INICIO-NUMERICO THRU 9200-FIM.
161400     MOVE SPACES TO W-LINHA-SAIDA.
161500     STRING "Director: "                       DELIMITED BY SIZE
161600            TI-AUTOR(IX-ITM)(1:WS-TAM-1)        DELIMITED BY SIZE
161700            " Category: "                        DELIMITED BY SIZE
161800            TI-GENERO(IX-ITM)(1:WS-TAM-2)       DELIMITED BY SIZE
161900            " Runtime: "                         DELIMITED BY SIZE
162000            W-EDITADO(WS-POS-INICIO:)           DELIMITED BY SIZE
162100            " min"                               DELIMITED BY SIZE
162200         INTO W-LINHA-SAIDA.
162300     WRITE REL-LINHA FROM W-LINHA-SAIDA.
162400 4124-FIM.
162500     EXIT.
162600
162700*-----------------------------------------------------------------
162800* 5000 - BUSCA LINEAR DE SOCIO E ITEM POR CODIGO (1a OCORRENCIA)
162900*-----------------------------------------------------------------
163000 5000-PROCURA-SOCIO.
163100     MOVE "N" TO W-ACHOU-SOCIO.
163200     MOVE 1   TO IX-SOC.
163300* BUSCA LINEAR SIMPLES - TAB-SOCIOS NAO E GRANDE O SUFICIENTE
163400* PARA JUSTIFICAR BUSCA BINARIA
163500     PERFORM 5010-TESTA-SOCIO THRU 5010-FIM
163600         UNTIL SOCIO-ENCONTRADO OR IX-SOC > WS-QTD-SOCIOS.
163700 5000-FIM.
163800     EXIT.
163900
164000* 5010 - CORPO DO PERFORM ... UNTIL DE 5000: COMPARA O CODIGO
164100*        DA VEZ COM O PROCURADO; BUSCA PARA NA 1a OCORRENCIA
164200 5010-TESTA-SOCIO.
164300* ACHOU - GUARDA O INDICE EM IX-SOC-ACHADO; SENAO, AVANCA
164400     IF TS-ID(IX-SOC) = W-ID-PROCURADO
164500         MOVE "Y" TO W-ACHOU-SOCIO
164600         MOVE IX-SOC TO IX-SOC-ACHADO
164700     ELSE
164800         ADD 1 TO IX-SOC.
164900 5010-FIM.
165000     EXIT.
165100
165200 5100-PROCURA-ITEM.
165300     MOVE "N" TO W-ACHOU-ITEM.
165400     MOVE 1   TO IX-ITM.
165500* BUSCA LINEAR SIMPLES, MESMO PADRAO DE 5000
165600     PERFORM 5110-TESTA-ITEM THRU 5110-FIM
165700         UNTIL ITEM-ENCONTRADO OR IX-ITM > WS-QTD-ITENS.
165800 5100-FIM.
165900     EXIT.
166000
166100* 5110 - CORPO DO PERFORM ... UNTIL DE 5100 (VER 5010)
166200 5110-TESTA-ITEM.
166300* ACHOU - GUARDA O INDICE EM IX-ITM-ACHADO; SENAO, AVANCA
166400     IF TI-ID(IX-ITM) = W-ID-PROCURADO
166500         MOVE "Y" TO W-ACHOU-ITEM
166600         MOVE IX-ITM TO IX-ITM-ACHADO
166700     ELSE
166800         ADD 1 TO IX-ITM.
166900 5110-FIM.
167000     EXIT.
167100
167200*-----------------------------------------------------------------
167300* 9000 - ROTINAS DE USO GERAL (SERVIDAS DE VARIAS SECOES) - NAO
167400* SAO ESPECIFICAS DE SOCIO/ITEM/COMANDO, SO MANIPULACAO DE TEXTO
167500* E NUMERO QUE SE REPETE EM VARIOS PONTOS DO PROGRAMA
167600*-----------------------------------------------------------------
167700* 9100 - CONVERTE TEXTO DE ENTRADA EM VALOR NUMERICO (SERIE,
167800*        DURACAO), JUSTIFICANDO A DIREITA E ZERANDO A ESQUERDA
167900*-----------------------------------------------------------------
168000 9100-CONVERTE-NUMERICO.
168100* TROCA OS BRANCOS A ESQUERDA DO CAMPO DE ENTRADA POR ZEROS,
168200* PARA UM PIC 9(..) RECEBER O VALOR CORRETAMENTE
168300     INSPECT W-CONV-ENTRADA REPLACING LEADING SPACE BY ZERO.
168400     MOVE W-CONV-ENTRADA TO W-CONV-SAIDA.
168500 9100-FIM.
168600     EXIT.
168700
168800*-----------------------------------------------------------------
168900* 9200 - ACHA A POSICAO DO PRIMEIRO DIGITO SIGNIFICATIVO DE UM
169000*        CAMPO EDITADO (W-EDITADO), PARA IMPRESSAO SEM BRANCOS
169100*-----------------------------------------------------------------
169200 9200-ACHA-INICIO-NUMERICO.
169300     MOVE ZERO TO WS-POS-INICIO.
169400* CONTA OS BRANCOS A ESQUERDA (W-EDITADO E PIC ZZZZ9 OU
169500* SIMILAR) PARA SABER ONDE O PRIMEIRO DIGITO COMECA
169600     INSPECT W-EDITADO TALLYING WS-POS-INICIO FOR LEADING SPACE.
169700     ADD 1 TO WS-POS-INICIO.
169800 9200-FIM.
169900     EXIT.
170000
170100*-----------------------------------------------------------------
170200* 9300 - CALCULA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE UM
170300*        CAMPO ALFANUMERICO, PARA MONTAGEM DE LINHAS DE SAIDA
170400*-----------------------------------------------------------------
170500 9300-CALCULA-TAMANHO-UTIL.
170600     MOVE ZERO TO WS-TAM-UTIL.
170700* CONTA OS BRANCOS A DIREITA DE UM CAMPO DE 40 POSICOES PARA
170800* ACHAR ONDE O TEXTO UTIL TERMINA (NOME, TITULO, ETC)
170900     INSPECT W-SCRATCH-TRIM TALLYING WS-TAM-UTIL
171000         FOR TRAILING SPACE.
171100     COMPUTE WS-TAM-UTIL = 40 - WS-TAM-UTIL.
171200     IF WS-TAM-UTIL = ZERO
171300         MOVE 1 TO WS-TAM-UTIL.
171400 9300-FIM.
171500     EXIT.
171600
171700*-----------------------------------------------------------------
171800* 9310 - CALCULA O TAMANHO UTIL DA LINHA DE COMANDO LIDA DO
171900*        CMDFILE (79 POSICOES), SEM PASSAR POR W-SCRATCH-TRIM
172000*        (QUE SO TEM 40 POSICOES E CORTARIA A LINHA) - AJUSTE
172100*        FEITO APOS REVISAO DO TRATAMENTO DE COMANDO INVALIDO
172200*-----------------------------------------------------------------
172300 9310-CALCULA-TAMANHO-COMANDO.                                     CH-0655
172400     MOVE ZERO TO WS-TAM-UTIL-CMD.                                 CH-0655
172500* MESMA IDEIA DE 9300, SO QUE SOBRE AS 79 POSICOES DA LINHA
172600* DE COMANDO - VER HISTORICO CH-0655 NO CABECALHO DO PROGRAMA
172700     INSPECT CMD-LINHA-TEXTO TALLYING WS-TAM-UTIL-CMD              CH-0655
172800         FOR TRAILING SPACE.
172900     COMPUTE WS-TAM-UTIL-CMD = 79 - WS-TAM-UTIL-CMD.               CH-0655
173000     IF WS-TAM-UTIL-CMD = ZERO                                     CH-0655
173100         MOVE 1 TO WS-TAM-UTIL-CMD.                                CH-0655
173200 9310-FIM.                                                         CH-0655
173300     EXIT.
